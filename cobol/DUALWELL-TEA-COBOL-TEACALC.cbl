000100******************************************************************
000200* PROGRAM:    TEACALC
000300* AUTHOR:     P. NAKASHIMA
000400* PURPOSE:    DUALWELL GEOTHERMAL / CO2 SEQUESTRATION PROJECT -
000500*           : TECHNO-ECONOMIC ANALYSIS BATCH CALCULATOR.  READS
000600*           : ONE SCENARIO RECORD PER RUN, SIZES THE WELL FIELD,
000700*           : BUILDS THE YEAR-BY-YEAR CASH-FLOW SCHEDULE, AND
000800*           : REPORTS LCOE, NPV, IRR AND PAYBACK.
000900*           : THIS PROGRAM DOES NOT MODEL RESERVOIR DECLINE, DOES
001000*           : NOT COMPUTE A DEPRECIATION SCHEDULE (CAPEX IS
001100*           : EXPENSED FOR TAX PURPOSES THE YEAR IT IS SPENT - SEE
001200*           : 341), AND DOES NOT ESCALATE OPEX OR POWER PRICE OVER
001300*           : THE PROJECT LIFE.  THOSE ARE ENGINEERING REVIEW'S
001400*           : DECISIONS, NOT OMISSIONS - A FIRST-PASS SCREENING
001500*           : TOOL IS MEANT TO BE RUN FOR DOZENS OF SCENARIOS
001600*           : QUICKLY, NOT TO REPLACE A FULL PRO-FORMA MODEL.
001700* TECTONICS:  COBC
001800******************************************************************
001900*    CHANGE LOG
002000*    18-11-1994  PJN  ORIGINAL PROGRAM - TICKET DW-0012
002100*    21-11-1994  PJN  ADDED RANGE VALIDATION ON ALL SCENARIO
002200*                     FIELDS PER ENGINEERING REVIEW - DW-0018
002300*    03-03-1997  PJN  SPLIT CAPEX INTO ABOVE-GROUND/SUBSURFACE,
002400*                     ADDED ERROR-LINE LAYOUT - DW-0031
002500*    14-02-1998  RAT  REWORKED WELL-COUNT ROUNDING - SITE REVIEW
002600*                     HAD BEEN TRUNCATING INSTEAD OF ROUNDING UP
002700*                     ON EXACT-MULTIPLE CASES - DW-0077
002800*    09-11-1998  RAT  Y2K REMEDIATION - REVIEWED ALL DATE FIELDS
002900*                     IN THIS PROGRAM.  NONE STORE A CENTURY
003000*                     DIGIT; RUN-DATE/RUN-TIME ARE DISPLAY-ONLY
003100*                     BANNER STAMPS, NOT STORED OR COMPARED.
003200*                     CERTIFIED Y2K COMPLIANT - DW-0101
003300*    22-06-1999  RAT  CONFIRMED NO RESIDUAL 2-DIGIT YEAR LOGIC
003400*                     AFTER 1/1/2000 PARALLEL TEST - DW-0101A
003500*    27-08-2002  MKO  ADDED IRR (BISECTION) AND PAYBACK YEAR TO
003600*                     THE RESULT RECORD AND RUN-HISTORY REPORT,
003700*                     PLUS 45Q CREDIT AND CARBON REVENUE LINES
003800*                     IN THE CASH-FLOW SCHEDULE - DW-0203
003900*    04-09-2002  MKO  ADDED UPSI-0 RESULT-RECORD DUMP SWITCH FOR
004000*                     SITE TROUBLESHOOTING - DW-0207
004100*    15-05-2006  DLW  ABOVE-GROUND-CAPEX-BASE RANGE WIDENED TO
004200*                     MATCH REVISED COST-ESTIMATING GUIDE - DW-0255
004300*    09-01-2009  DLW  TIGHTENED CAPACITY-FACTOR LOWER BOUND FROM
004400*                     0.40 TO 0.50 PER PLANT-PERFORMANCE STUDY
004500*                     - DW-0301
004600*    11-03-2011  SNK  RUN-HISTORY REPORT WAS PRINTING IRR AS A RAW
004700*                     FRACTION (.0823) INSTEAD OF A PERCENT (8.23).
004800*                     311-ACCT RAISED IT AFTER RECONCILING THE REPORT
004900*                     AGAINST THE RESULTS-FILE BY HAND - THE RESULT
005000*                     RECORD WAS ALWAYS CORRECT, ONLY THE DETAIL-LINE
005100*                     EDIT IN 820 WAS MISSING THE TIMES-100 STEP.
005200*                     ADDED WS-EDIT-IRR-PCT SCALING FIELD - DW-0318
005300*    02-08-2011  SNK  INJECTED-CO2-MTPA (310) OVERFLOWED ON A HIGH
005400*                     CAPTURE-RATE / LOW SEQUESTRATION-FRACTION
005500*                     SCENARIO - S9(4) ONLY HOLDS 4 INTEGER DIGITS
005600*                     AND THE RATIO CAN REACH 5.  WIDENED THE FIELD
005700*                     TO S9(5)V9(6) - NO OTHER DOWNSTREAM FIELD
005800*                     NEEDED TO CHANGE - DW-0322
005900*    09-03-2012  SNK  INTERNAL IS DOCUMENTATION AUDIT FOUND THIS
006000*                     PROGRAM'S IN-LINE COMMENTARY HAD FALLEN WELL
006100*                     BELOW SHOP STANDARD FOR A PROGRAM OF THIS AGE
006200*                     AND BUSINESS IMPORTANCE - A NEW MAINTAINER
006300*                     COULD NOT FOLLOW THE VALIDATION, CASH-FLOW OR
006400*                     IRR LOGIC WITHOUT TRACING EVERY COMPUTE BY
006500*                     HAND.  ADDED WHY-LEVEL COMMENTARY THROUGHOUT
006600*                     (NOT JUST THE PARAGRAPH BANNERS ALREADY HERE)
006700*                     AND THE SCENARIO-FIELD EDIT-RANGE QUICK
006800*                     REFERENCE ABOVE 200 - DW-0329.  NO LOGIC WAS
006900*                     TOUCHED BY THIS TICKET.
007000******************************************************************
007100 IDENTIFICATION DIVISION.
007200 PROGRAM-ID.    TEACALC.
007300 AUTHOR.        P. NAKASHIMA.
007400 INSTALLATION.  DUALWELL ENERGY SYSTEMS - CORPORATE IS.
007500 DATE-WRITTEN.  11/18/1994.
007600 DATE-COMPILED.
007700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
007800******************************************************************
007900 ENVIRONMENT DIVISION.
008000******************************************************************
008100 CONFIGURATION SECTION.
008200*    SAME TARGET AS EVERY OTHER BATCH PROGRAM IN THIS SHOP'S
008300*    CORPORATE-IS LIBRARY - NOT A REAL COMPILE-TIME DEPENDENCY,
008400*    JUST HOUSE STANDARD HEADER CONTENT.
008500 SOURCE-COMPUTER.  IBM-3090.
008600 OBJECT-COMPUTER.  IBM-3090.
008700*    UPSI-0 IS THE OPERATOR'S SPOT-DUMP SWITCH, SET ON THE JCL EXEC
008800*    CARD FOR A TROUBLESHOOTING RUN - SEE Z0001-DUMP-RESULT, ADDED
008900*    UNDER DW-0207.  C01/TOP-OF-FORM IS THE PRINTER CHANNEL THIS
009000*    SHOP'S REPORT WRITER USES FOR PAGE EJECT (SEE 810).
009100 SPECIAL-NAMES.
009200     C01 IS TOP-OF-FORM
009300     UPSI-0 ON STATUS IS WS-DUMP-ON
009400            OFF STATUS IS WS-DUMP-OFF.
009500*
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800*
009900*    SCENARIO-FILE IS THE ONLY INPUT - A BATCH OF RUNS SUBMITTED
010000*    TOGETHER, ONE TECHNO-ECONOMIC SCENARIO PER LINE (SCNLAYT).
010100     SELECT SCENARIO-FILE ASSIGN TO SCNIN
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS WS-SCN-STATUS.
010400*
010500*    RESULTS-FILE IS THE MACHINE-READABLE OUTPUT - ONE RECORD PER
010600*    ACCEPTED SCENARIO, MEANT FOR A DOWNSTREAM PROGRAM OR SPREADSHEET
010700*    LOAD, NOT FOR AN OPERATOR TO READ DIRECTLY.
010800     SELECT RESULTS-FILE ASSIGN TO RESOUT
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS WS-RES-STATUS.
011100*
011200*    REPORT-FILE IS THE HUMAN-READABLE RUN-HISTORY PRINT FILE -
011300*    HEADER/DETAIL/ERROR/TRAILER LINES FROM RPTLAYT.
011400     SELECT REPORT-FILE ASSIGN TO RPTOUT
011500         ORGANIZATION IS LINE SEQUENTIAL
011600         FILE STATUS IS WS-RPT-STATUS.
011700*
011800******************************************************************
011900 DATA DIVISION.
012000******************************************************************
012100 FILE SECTION.
012200*
012300 FD  SCENARIO-FILE
012400     RECORDING MODE IS F.
012500*    ONE 01-LEVEL SCENARIO RECORD PER RUN - SEE SCNLAYT FOR THE
012600*    FULL TECHNO-ECONOMIC INPUT SET (RESERVOIR, WELL, CAPEX, OPEX
012700*    AND FINANCIAL FIELDS).
012800     COPY SCNLAYT.
012900*
013000 FD  RESULTS-FILE
013100     RECORDING MODE IS F.
013200*    ONE RESULT RECORD WRITTEN PER ACCEPTED SCENARIO (300/370/380) -
013300*    REJECTED SCENARIOS NEVER APPEAR HERE, ONLY ON THE ERROR LINE OF
013400*    THE RUN-HISTORY REPORT.  SEE RESLAYT FOR THE FULL OUTPUT SET.
013500     COPY RESLAYT.
013600*
013700 FD  REPORT-FILE
013800     RECORDING MODE IS F.
013900*    132-COLUMN PRINT FILE - ONE RECORD AREA SHARED BY WHICHEVER OF
014000*    THE FOUR WS-RPT-... GROUPS (COPY RPTLAYT, BELOW) IS BEING
014100*    WRITTEN AT THE TIME.
014200 01  REPORT-RECORD                   PIC X(132).
014300*
014400******************************************************************
014500 WORKING-STORAGE SECTION.
014600******************************************************************
014700*
014800*    BISECTION CONTROLS FOR 360 - STANDALONE 77-LEVELS SINCE THEY
014900*    ARE NOT PART OF ANY RECORD AND ARE SET ONCE AT COMPILE TIME,
015000*    NEVER MOVED INTO AT RUN TIME.
015100 77  WS-MAX-BISECT-ITER              PIC S9(3)      COMP
015200                                      VALUE +60.
015300 77  WS-IRR-TOLERANCE                PIC S9(1)V9(6) VALUE 0.000001.
015400*
015500*    RUN-LEVEL SWITCHES.  EACH 88-LEVEL IS TESTED, NOT THE
015600*    UNDERLYING 'Y'/'N' BYTE DIRECTLY, SO A FUTURE THIRD STATE
015700*    (E.G. A WARNING SEVERITY) COULD BE ADDED WITHOUT TOUCHING
015800*    EVERY IF STATEMENT THAT READS THE SWITCH.
015900 01  WS-SWITCHES.
016000*    SET BY 110, TESTED BY 000'S MAIN LOOP AND 120.
016100     05  WS-EOF-SW                   PIC X(01) VALUE 'N'.
016200         88  WS-EOF                            VALUE 'Y'.
016300*    SET 'Y' AT THE TOP OF EVERY 200 CALL, FLIPPED TO 'N' BY THE
016400*    FIRST 21X CHECK THAT FAILS.
016500     05  WS-VALID-SW                 PIC X(01) VALUE 'Y'.
016600         88  WS-SCENARIO-VALID                 VALUE 'Y'.
016700*    SET BY 360 WHEN THE BISECTION BRACKET STRADDLES A ROOT -
016800*    TESTED BY 370 BEFORE TRUSTING WS-IRR-RESULT.
016900     05  WS-SIGN-CHANGE-SW           PIC X(01) VALUE 'N'.
017000         88  WS-IRR-SIGN-CHANGE                VALUE 'Y'.
017100*    LATCHES ONCE 341 FINDS THE FIRST YEAR CUMULATIVE NET CASH FLOW
017200*    TURNS NON-NEGATIVE - NEVER RESET WITHIN A SCENARIO.
017300     05  WS-PAYBACK-FOUND-SW         PIC X(01) VALUE 'N'.
017400         88  WS-PAYBACK-FOUND                  VALUE 'Y'.
017500     05  FILLER                      PIC X(04) VALUE SPACES.
017600*
017700*    ONE STATUS BYTE-PAIR PER SELECT - CHECKED AFTER EVERY OPEN,
017800*    READ AND WRITE SO A BAD STATUS DISPLAYS IMMEDIATELY RATHER
017900*    THAN SURFACING LATER AS A SHORT OR GARBLED OUTPUT FILE.
018000 01  WS-FILE-STATUSES.
018100     05  WS-SCN-STATUS               PIC X(02) VALUE SPACES.
018200     05  WS-RES-STATUS               PIC X(02) VALUE SPACES.
018300     05  WS-RPT-STATUS               PIC X(02) VALUE SPACES.
018400     05  FILLER                      PIC X(02) VALUE SPACES.
018500*
018600*    ALL COUNTERS, SUBSCRIPTS AND RECORD COUNTS ARE BINARY.
018700 01  WS-COUNTERS                     COMP.
018800*    THE THREE RUN-CONTROL TOTALS PRINTED ON THE TRAILER BY 900.
018900     05  WS-RECORDS-READ             PIC S9(7).
019000     05  WS-RUNS-PROCESSED           PIC S9(7).
019100     05  WS-RECORDS-REJECTED         PIC S9(7).
019200*    YR-IDX IS THE 0-BASED CASH-FLOW-TABLE LOOP CONTROL DRIVEN BY
019300*    340; SUB IS ALWAYS YR-IDX + 1, THE 1-BASED TABLE SUBSCRIPT.
019400     05  WS-YR-IDX                   PIC S9(3).
019500     05  WS-SUB                      PIC S9(3).
019600*    TOTAL-YEARS IS 3 PLUS PROJECT-LIFE-YEARS, SET ONCE BY 340.
019700     05  WS-TOTAL-YEARS              PIC S9(3).
019800*    BISECT-ITER COUNTS PASSES THROUGH 362 - CHECKED AGAINST
019900*    WS-MAX-BISECT-ITER AS A BACKSTOP ONLY (SEE 360).
020000     05  WS-BISECT-ITER              PIC S9(3).
020100*    WELL COUNTS SET BY 310 - A DOUBLET DESIGN SO PROD ALWAYS
020200*    EQUALS INJ AND TOTAL-WELLS IS ALWAYS EVEN.
020300     05  WS-NUM-INJ-WELLS            PIC S9(5).
020400     05  WS-NUM-PROD-WELLS           PIC S9(5).
020500     05  FILLER                      PIC S9(3) VALUE ZERO.
020600*
020700*    ACCEPT FROM DATE/TIME BANNER STAMP, BROKEN OUT BY REDEFINES
020800*    RATHER THAN SEPARATE GROUP ITEMS - DISPLAY-ONLY, NEVER
020900*    STORED OR COMPARED (SEE Y2K CHANGE-LOG ENTRY ABOVE).
021000 01  WS-RUN-DATE                     PIC 9(06).
021100 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE.
021200     05  WS-RUN-YY                   PIC 9(02).
021300     05  WS-RUN-MM                   PIC 9(02).
021400     05  WS-RUN-DD                   PIC 9(02).
021500 01  WS-RUN-TIME                     PIC 9(08).
021600 01  WS-RUN-TIME-HMS REDEFINES WS-RUN-TIME.
021700     05  WS-RUN-HH                   PIC 9(02).
021800     05  WS-RUN-MIN                  PIC 9(02).
021900     05  WS-RUN-SEC                  PIC 9(02).
022000     05  WS-RUN-HUNDSEC              PIC 9(02).
022100*
022200*    ENGINEERING AND CAPITAL/OPERATING COST WORK FIELDS - KEPT
022300*    AT SIX DECIMALS INTERNALLY, ROUNDED ONLY WHEN MOVED TO THE
022400*    RESULT RECORD (PARAGRAPH 370).
022500 01  WS-CALC-FIELDS.
022600*    WIDENED TO 5 INTEGER DIGITS - DW-0322 (02-08-2011).  THE RATIO
022700*    CAPTURED-STORED-MTPA / PCT-SEQUESTERED CAN REACH 10.0 / 0.001 =
022800*    10000, WHICH NEEDS 5 DIGITS; THE OLD S9(4) TRUNCATED SILENTLY.
022900     05  WS-INJECTED-CO2-MTPA        PIC S9(5)V9(6).
023000*    SET BY 310 - KG/S RATE THE WELLFIELD MUST HANDLE.
023100     05  WS-TOTAL-INJ-RATE-KGS       PIC S9(7)V9(6).
023200*    THERMAL POWER AND ELECTRIC POWER - SET BY 320, NOT REDUCED BY
023300*    CAPACITY FACTOR (SEE THE BANNER AT 320).
023400     05  WS-HEAT-MWT                 PIC S9(7)V9(6).
023500     05  WS-POWER-MW                 PIC S9(7)V9(6).
023600*    WS-HOURS IS 8760 * CAPACITY-FACTOR - THE EFFECTIVE FULL-LOAD
023700*    HOURS USED TO TURN NAMEPLATE POWER-MW INTO ANNUAL ENERGY.
023800     05  WS-HOURS                    PIC S9(5)V9(6).
023900     05  WS-ANNUAL-ENERGY-MWH        PIC S9(11)V9(6).
024000*    CAPEX BREAKDOWN SET BY 330 - ABOVE-GROUND PLUS SUBSURFACE
024100*    (WELL-COST PLUS EXPLORATION) SUM TO TOTAL-CAPEX.
024200     05  WS-ABOVE-GROUND-CAPEX       PIC S9(9)V9(6).
024300     05  WS-WELL-COST                PIC S9(9)V9(6).
024400     05  WS-SUBSURFACE-CAPEX         PIC S9(9)V9(6).
024500     05  WS-TOTAL-CAPEX              PIC S9(9)V9(6).
024600*    STEADY-STATE ANNUAL OPEX SET BY 335, AND THE WELL COUNT SET BY
024700*    310 (DOUBLET DESIGN, ALWAYS EVEN).
024800     05  WS-ANNUAL-OPEX              PIC S9(9)V9(6).
024900     05  WS-TOTAL-WELLS              PIC S9(5).
025000     05  FILLER                      PIC X(04) VALUE SPACES.
025100*
025200*    HURDLE-RATE NPV, LCOE AND PAYBACK WORK FIELDS - FED BY 341,
025300*    ACCUMULATED BY 351, FINISHED OFF IN 350.  KEPT SEPARATE FROM
025400*    WS-CALC-FIELDS BECAUSE THESE ARE FINANCING OUTPUTS, NOT
025500*    ENGINEERING/COST INPUTS TO THE CASH-FLOW BUILD.
025600 01  WS-DISCOUNT-FIELDS.
025700*    THE 351 LCOE DENOMINATOR AND THE ELECTRICITY-ONLY SLICE OF NPV
025800*    BACKED OUT IN 350.
025900     05  WS-DISCOUNTED-GENERATION    PIC S9(11)V9(6).
026000     05  WS-NPV-ELEC                 PIC S9(9)V9(6).
026100*    POST-TAX AND PRE-TAX PROJECT NPV - THE TWO LCOE VARIANTS BELOW
026200*    ARE DERIVED ONE FROM EACH.
026300     05  WS-NPV                      PIC S9(9)V9(6).
026400     05  WS-PRE-TAX-NPV              PIC S9(9)V9(6).
026500*    RUNNING TOTAL USED ONLY FOR THE SIMPLE-PAYBACK TEST IN 341 -
026600*    NOT A DISCOUNTED FIGURE.
026700     05  WS-CUM-NET-CF               PIC S9(9)V9(6).
026800     05  WS-LCOE                     PIC S9(9)V9(6).
026900     05  WS-LCOE-PRE-TAX             PIC S9(9)V9(6).
027000     05  WS-PAYBACK-YEAR             PIC S9(03).
027100     05  FILLER                      PIC X(04) VALUE SPACES.
027200*
027300*    YEAR-BY-YEAR CASH-FLOW SCHEDULE.  3 CONSTRUCTION YEARS PLUS
027400*    UP TO 50 OPERATING YEARS (PROJECT-LIFE-YEARS 5-50) = 53.
027500 01  WS-CASHFLOW-TBL.
027600     05  WS-CF-ENTRY OCCURS 53 TIMES.
027700*            CAPEX DRAW FOR THIS YEAR - NEGATIVE, SET ONLY FOR
027800*            YEARS 0-2 (SEE 341).
027900         10  WS-CF-CAPEX-FLOW        PIC S9(9)V9(6).
028000*            THE THREE REVENUE LINES - ELECTRICITY, 45Q CREDIT
028100*            (YEARS 3-14 ONLY) AND CARBON CREDIT.
028200         10  WS-CF-REVENUE-ELEC      PIC S9(9)V9(6).
028300         10  WS-CF-REVENUE-45Q       PIC S9(9)V9(6).
028400         10  WS-CF-REVENUE-CARBON    PIC S9(9)V9(6).
028500*            OPERATING COSTS - OPEX IS THE FLAT 335 FIGURE, CO2-COST
028600*            IS THE PER-TONNE CAPTURE/INJECTION CHARGE.
028700         10  WS-CF-OPEX-FLOW         PIC S9(9)V9(6).
028800         10  WS-CF-CO2-COST-FLOW     PIC S9(9)V9(6).
028900*            PRE-TAX, TAX EFFECT, AND NET CASH FLOW FOR THE YEAR -
029000*            IN THAT ORDER OF COMPUTATION (SEE 341).
029100         10  WS-CF-PRE-TAX-CF        PIC S9(9)V9(6).
029200         10  WS-CF-TAX-CASH          PIC S9(9)V9(6).
029300         10  WS-CF-NET-CF            PIC S9(9)V9(6).
029400*            HURDLE-RATE DISCOUNT FACTOR FOR THIS YEAR, AND THE
029500*            ENERGY PRODUCED (ZERO DURING CONSTRUCTION) - BOTH FEED
029600*            350/351.
029700         10  WS-CF-DISCOUNT-FACTOR   PIC S9(3)V9(8).
029800         10  WS-CF-ENERGY-MWH        PIC S9(11)V9(6).
029900         10  FILLER                  PIC X(04) VALUE SPACES.
030000*
030100*    IRR SOLVED BY BISECTION - NO INTRINSIC FUNCTIONS USED.  LO/HI/
030200*    MID BRACKET THE SEARCH INTERVAL, RATE HOLDS WHATEVER VALUE 363
030300*    IS CURRENTLY DISCOUNTING AT, AND RESULT IS THE CONVERGED ANSWER
030400*    360 HANDS BACK TO 370.  THE THREE NPV-AT-... FIELDS ARE KEPT ON
030500*    THIS RECORD (NOT WS-DISCOUNT-FIELDS) BECAUSE THEY ARE REBUILT
030600*    FRESH ON EVERY BISECTION STEP, NOT CARRIED ACROSS PARAGRAPHS.
030700 01  WS-IRR-FIELDS.
030800*    BISECTION BRACKET ENDS AND MIDPOINT - LO/HI NARROW TOWARD THE
030900*    ROOT ON EVERY CALL TO 362; MID IS ONLY EVER A SCRATCH VALUE.
031000     05  WS-IRR-LO                   PIC S9(2)V9(6).
031100     05  WS-IRR-HI                   PIC S9(2)V9(6).
031200     05  WS-IRR-MID                  PIC S9(2)V9(6).
031300*    RATE IS WHATEVER THE BRACKET IS CURRENTLY TESTING; RESULT IS
031400*    ONLY SET ONCE, AFTER 360'S LOOP CONVERGES.
031500     05  WS-IRR-RATE                 PIC S9(2)V9(6).
031600     05  WS-IRR-RESULT               PIC S9(2)V9(6).
031700*    NPV RE-DISCOUNTED AT LO/HI/MID - REBUILT FRESH EVERY CALL TO
031800*    361, NEVER CARRIED BETWEEN BISECTION STEPS.
031900     05  WS-NPV-AT-LO                PIC S9(9)V9(6).
032000     05  WS-NPV-AT-HI                PIC S9(9)V9(6).
032100     05  WS-NPV-AT-MID               PIC S9(9)V9(6).
032200     05  WS-DISC-FACTOR-IRR          PIC S9(3)V9(8).
032300     05  FILLER                      PIC X(04) VALUE SPACES.
032400*
032500*    SET BY WHICHEVER 21X-CHECK PARAGRAPH REJECTS THE SCENARIO -
032600*    CARRIED THROUGH TO 830 FOR THE ERROR LINE.  REJECT-FIELD HOLDS
032700*    THE SCNLAYT FIELD NAME, REJECT-VALUE THE EDITED OFFENDING
032800*    VALUE (BUILT BY 295).
032900 01  WS-REJECT-INFO.
033000     05  WS-REJECT-FIELD             PIC X(24).
033100     05  WS-REJECT-VALUE             PIC X(18).
033200     05  FILLER                      PIC X(04) VALUE SPACES.
033300*
033400 01  WS-EDIT-GENERIC.
033500     05  WS-EDIT-NUM                 PIC S9(7)V9(4).
033600     05  WS-EDIT-NUM-EDITED          PIC -9999999.9999.
033700*    RES-IRR-PCT ON THE RESULT RECORD IS A RAW FRACTION (0.0823 FOR
033800*    8.23 PERCENT) - DW-0318 ADDED THIS FIELD TO HOLD THE TIMES-100
033900*    CONVERSION BEFORE IT GOES INTO THE EDITED TEMP BELOW.  SIZED TO
034000*    4 INTEGER DIGITS SO A BISECTION RESULT NEAR THE 1000.00-PERCENT
034100*    UPPER BRACKET (SEE 360) DOES NOT TRUNCATE.
034200     05  WS-EDIT-IRR-PCT             PIC S9(4)V9(4).
034300     05  WS-EDIT-IRR-TEMP            PIC -ZZZ9.99.
034400     05  WS-EDIT-PYBK-TEMP           PIC ZZ9.
034500     05  FILLER                      PIC X(04) VALUE SPACES.
034600*
034700*    RUN-HISTORY PRINT-LINE GROUPS (HEADER/DETAIL/ERROR/TRAILER).
034800     COPY RPTLAYT.
034900*
035000******************************************************************
035100 PROCEDURE DIVISION.
035200******************************************************************
035300*    PARAGRAPH NUMBERING SCHEME - CARRIED FORWARD FROM DW-0012 -
035400*    000 MAIN DRIVER ONLY.
035500*    1XX FILE I/O (OPEN/READ/CLOSE) - NO BUSINESS LOGIC.
035600*    200/21X/29X SCENARIO VALIDATION - 200 IS THE CHAIN, 211-231
035700*      ARE THE ONE-FIELD-EACH RANGE CHECKS IN SCNLAYT FIELD ORDER,
035800*      290/295 BUILD AND WRITE THE REJECT.
035900*    3XX THE CALCULATION ENGINE - 300 IS THE DRIVER, 310-363 ARE
036000*      THE SEVEN PIPELINE STEPS (SEE THE BANNER AT 300) PLUS THEIR
036100*      PRIVATE SUB-PARAGRAPHS (341 UNDER 340, 351 UNDER 350, AND
036200*      361-363 UNDER 360).
036300*    37X/38X/Z0001 RESULT-RECORD EDIT, WRITE AND OPERATOR DUMP.
036400*    7XX RUN-HISTORY CAPTURE - CALLED ONLY FOR ACCEPTED SCENARIOS.
036500*    8XX/9XX REPORT HEADER/DETAIL/ERROR/TRAILER WRITES.
036600*    A PARAGRAPH'S NUMBER BAND TELLS YOU WHAT IT IS ALLOWED TO
036700*    TOUCH: VALIDATION PARAGRAPHS NEVER WRITE A FILE, REPORT
036800*    PARAGRAPHS NEVER CHANGE WS-CALC-FIELDS, AND SO ON - A NEW
036900*    PARAGRAPH SHOULD SLOT INTO THE BAND THAT MATCHES WHAT IT DOES,
037000*    NOT JUST THE NEXT FREE NUMBER.
037100*
037200 000-MAIN-CONTROL.
037300*    SINGLE-PASS DRIVER - NO SORT, NO CHECKPOINT/RESTART.  THE
037400*    SCENARIO FILE IS SMALL ENOUGH (A FEW DOZEN RUNS PER SUBMISSION
037500*    AT MOST) THAT A STRAIGHT READ-PROCESS-READ LOOP IS ADEQUATE;
037600*    IF SCENARIO VOLUME EVER GROWS INTO THE THOUSANDS, DW-0012'S
037700*    ORIGINAL DESIGN NOTE SAID TO REVISIT THIS AS A SORTED/KEYED
037800*    RUN RATHER THAN SEQUENTIAL.
037900*
038000     DISPLAY '-------------------------------------------------'.
038100     DISPLAY 'TEACALC - DUALWELL TEA BATCH CALCULATOR'.
038200     ACCEPT WS-RUN-DATE FROM DATE.
038300     ACCEPT WS-RUN-TIME FROM TIME.
038400     DISPLAY 'RUN DATE: ' WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YY
038500             '   TIME: ' WS-RUN-HH ':' WS-RUN-MIN ':' WS-RUN-SEC.
038600     DISPLAY '-------------------------------------------------'.
038700*
038800     PERFORM 100-OPEN-FILES     THRU 100-EXIT.
038900     PERFORM 800-INIT-REPORT    THRU 800-EXIT.
039000     PERFORM 110-READ-SCENARIO  THRU 110-EXIT.
039100     PERFORM 120-PROCESS-SCENARIO THRU 120-EXIT
039200         UNTIL WS-EOF.
039300     PERFORM 900-WRITE-TRAILER  THRU 900-EXIT.
039400     PERFORM 400-CLOSE-FILES    THRU 400-EXIT.
039500*
039600     DISPLAY 'TEACALC - RUN COMPLETE.  RECORDS READ: '
039700             WS-RECORDS-READ
039800             '  PROCESSED: ' WS-RUNS-PROCESSED
039900             '  REJECTED: ' WS-RECORDS-REJECTED.
040000     STOP RUN.
040100*
040200 000-MAIN-EXIT.
040300     EXIT.
040400*----------------------------------------------------------------*
040500 100-OPEN-FILES.
040600*----------------------------------------------------------------*
040700*    ALL THREE FILES OPEN OR THE RUN ABORTS - THERE IS NO PARTIAL
040800*    RUN WHERE, SAY, THE REPORT IS SKIPPED BUT RESULTS STILL WRITE;
040900*    311-ACCT RECONCILES THE TWO OUTPUTS AGAINST EACH OTHER EVERY
041000*    MONTH-END AND A MISMATCH WOULD GO UNNOTICED OTHERWISE.
041100     OPEN INPUT  SCENARIO-FILE.
041200     IF WS-SCN-STATUS NOT = '00'
041300         DISPLAY 'TEACALC - OPEN ERROR ON SCENARIO-FILE, STATUS='
041400                 WS-SCN-STATUS
041500         STOP RUN
041600     END-IF.
041700*
041800     OPEN OUTPUT RESULTS-FILE.
041900     IF WS-RES-STATUS NOT = '00'
042000         DISPLAY 'TEACALC - OPEN ERROR ON RESULTS-FILE, STATUS='
042100                 WS-RES-STATUS
042200         STOP RUN
042300     END-IF.
042400*
042500     OPEN OUTPUT REPORT-FILE.
042600     IF WS-RPT-STATUS NOT = '00'
042700         DISPLAY 'TEACALC - OPEN ERROR ON REPORT-FILE, STATUS='
042800                 WS-RPT-STATUS
042900         STOP RUN
043000     END-IF.
043100*
043200 100-EXIT.
043300     EXIT.
043400*----------------------------------------------------------------*
043500 110-READ-SCENARIO.
043600*----------------------------------------------------------------*
043700*    A READ ERROR OTHER THAN END-OF-FILE IS TREATED AS EOF RATHER
043800*    THAN ABENDING - THE RUN CLOSES OUT CLEANLY WITH WHATEVER
043900*    RECORDS ALREADY PROCESSED AND THE TRAILER STILL PRINTS, SO
044000*    AN OPERATOR CAN TELL FROM THE REPORT COUNTS WHERE IT STOPPED.
044100     READ SCENARIO-FILE
044200         AT END
044300             MOVE 'Y' TO WS-EOF-SW
044400     END-READ.
044500*
044600     IF NOT WS-EOF
044700         IF WS-SCN-STATUS NOT = '00'
044800             DISPLAY 'TEACALC - SCENARIO-FILE READ ERROR, STATUS='
044900                     WS-SCN-STATUS
045000             MOVE 'Y' TO WS-EOF-SW
045100         END-IF
045200     END-IF.
045300*
045400 110-EXIT.
045500     EXIT.
045600*----------------------------------------------------------------*
045700 120-PROCESS-SCENARIO.
045800*----------------------------------------------------------------*
045900*    EVERY SCENARIO IS VALIDATED BEFORE ANY ARITHMETIC TOUCHES IT -
046000*    300'S SEVEN-STEP ENGINE ASSUMES ITS INPUT FIELDS ARE ALREADY
046100*    IN RANGE AND DOES NOT RE-CHECK THEM.  A REJECTED SCENARIO
046200*    NEVER REACHES 300, 370 OR 380 - ONLY THE ERROR LINE PRINTS.
046300     ADD 1 TO WS-RECORDS-READ.
046400     PERFORM 200-VALIDATE-SCENARIO THRU 200-EXIT.
046500*
046600     IF WS-SCENARIO-VALID
046700         PERFORM 300-CALCULATE-ENGINE   THRU 300-EXIT
046800         PERFORM 370-EDIT-RESULT        THRU 370-EXIT
046900         PERFORM 380-WRITE-RESULT       THRU 380-EXIT
047000         PERFORM 700-CAPTURE-RUN-HISTORY THRU 700-EXIT
047100         ADD 1 TO WS-RUNS-PROCESSED
047200     ELSE
047300         PERFORM 290-REJECT-RECORD      THRU 290-EXIT
047400         ADD 1 TO WS-RECORDS-REJECTED
047500     END-IF.
047600*
047700     PERFORM 110-READ-SCENARIO THRU 110-EXIT.
047800*
047900 120-EXIT.
048000     EXIT.
048100*----------------------------------------------------------------*
048200*    SCENARIO FIELD EDIT RANGES - QUICK REFERENCE FOR AN OPERATOR OR
048300*    311-ACCT RECONCILING A REJECT WITHOUT PAGING THROUGH ALL 21 OF
048400*    THE 21X-CHECK PARAGRAPHS BELOW.  THE RATIONALE FOR EACH BAND IS
048500*    WITH ITS OWN PARAGRAPH - THIS IS JUST THE NUMBERS IN ONE PLACE.
048600*      211 CAPTURED-STORED-MTPA    0.01   TO 10.0
048700*      212 PCT-SEQUESTERED         0.001  TO 1.0
048800*      213 MAX-INJ-RATE-WELL       50     TO 150
048900*      214 THERMAL-EXTRACT         0.3    TO 1.5
049000*      215 THERMAL-EFF             0.05   TO 0.40
049100*      216 CAPACITY-FACTOR         0.5    TO 1.0
049200*      217 COST-OF-CAPITAL         0.01   TO 0.30
049300*      218 PROJECT-LIFE-YEARS      5      TO 50
049400*      219 CAPEX-ESCALATION        0.5    TO 1.5
049500*      220 TAX-RATE                0.0    TO 0.50
049600*      221 POWER-PRICE             0      TO 500
049700*      222 CARBON-PRICE            0      TO 200
049800*      223 CO2-COST                0      TO 300
049900*      224 ABOVE-GROUND-CAPEX-BASE 50     TO 200
050000*      225 DRILL-COST-WELL         1      TO 10
050100*      226 STIM-COST-WELL          1      TO 10
050200*      227 EXPLORATION-COST        0      TO 100
050300*      228 ANNUAL-SALARIES         0.5    TO 5.0
050400*      229 MAINT-PER-WELL          0.01   TO 0.1
050500*      230 OPEX-PER-MW             0.01   TO 0.1
050600*      231 REDRILL-PER-WELL        0.3    TO 2.0
050700*    A VALUE OUTSIDE ITS BAND REJECTS THE WHOLE SCENARIO - THERE IS
050800*    NO PARTIAL OR WARNING-LEVEL ACCEPTANCE ON THIS PROGRAM.
050900 200-VALIDATE-SCENARIO.
051000*----------------------------------------------------------------*
051100*    SHORT-CIRCUIT CHAIN, NOT A STRAIGHT-THROUGH LIST - EACH CHECK
051200*    ONLY RUNS IF WS-SCENARIO-VALID IS STILL 'Y', SO THE FIRST BAD
051300*    FIELD WINS AND ONLY ONE ERROR LINE PRINTS PER REJECTED RECORD.
051400*    THE ORDER 211-231 FOLLOWS THE SCENARIO RECORD'S OWN FIELD
051500*    ORDER (SCNLAYT), NOT SEVERITY, SO A NEW FIELD ADDED TO THE
051600*    LAYOUT SLOTS IN AT THE MATCHING POINT IN THIS CHAIN.
051700     MOVE 'Y' TO WS-VALID-SW.
051800*
051900*    211-216: RESERVOIR/WELLFIELD AND PLANT-PERFORMANCE SIZING
052000*    INPUTS - EVERYTHING 310 AND 320 NEED BEFORE A SINGLE DOLLAR IS
052100*    COMPUTED.  THESE RUN FIRST SO A BAD SIZING FIELD IS CAUGHT
052200*    BEFORE THE CHAIN EVEN TOUCHES A FINANCIAL ASSUMPTION.
052300     PERFORM 211-CHECK-MTPA       THRU 211-EXIT.
052400     IF WS-SCENARIO-VALID
052500         PERFORM 212-CHECK-PCT-SEQ THRU 212-EXIT
052600     END-IF.
052700     IF WS-SCENARIO-VALID
052800         PERFORM 213-CHECK-MAX-INJ THRU 213-EXIT
052900     END-IF.
053000     IF WS-SCENARIO-VALID
053100         PERFORM 214-CHECK-THERM-EXT THRU 214-EXIT
053200     END-IF.
053300     IF WS-SCENARIO-VALID
053400         PERFORM 215-CHECK-THERM-EFF THRU 215-EXIT
053500     END-IF.
053600     IF WS-SCENARIO-VALID
053700         PERFORM 216-CHECK-CAP-FACTOR THRU 216-EXIT
053800     END-IF.
053900*    217-223: PROJECT-FINANCE AND MARKET-PRICE INPUTS - THE
054000*    DISCOUNT RATE, PROJECT LIFE AND EVERY PRICE LINE THAT FEEDS THE
054100*    CASH-FLOW TABLE IN 341.
054200     IF WS-SCENARIO-VALID
054300         PERFORM 217-CHECK-COST-CAPITAL THRU 217-EXIT
054400     END-IF.
054500     IF WS-SCENARIO-VALID
054600         PERFORM 218-CHECK-PROJECT-LIFE THRU 218-EXIT
054700     END-IF.
054800     IF WS-SCENARIO-VALID
054900         PERFORM 219-CHECK-CAPEX-ESCAL THRU 219-EXIT
055000     END-IF.
055100     IF WS-SCENARIO-VALID
055200         PERFORM 220-CHECK-TAX-RATE THRU 220-EXIT
055300     END-IF.
055400     IF WS-SCENARIO-VALID
055500         PERFORM 221-CHECK-POWER-PRICE THRU 221-EXIT
055600     END-IF.
055700     IF WS-SCENARIO-VALID
055800         PERFORM 222-CHECK-CARBON-PRICE THRU 222-EXIT
055900     END-IF.
056000     IF WS-SCENARIO-VALID
056100         PERFORM 223-CHECK-CO2-COST THRU 223-EXIT
056200     END-IF.
056300*    224-227: CAPEX INPUTS FEEDING 330 - SURFACE-PLANT BASE COST,
056400*    PER-WELL DRILL/STIM RATES AND THE ONE-TIME EXPLORATION ADDER.
056500     IF WS-SCENARIO-VALID
056600         PERFORM 224-CHECK-ABVGRD-BASE THRU 224-EXIT
056700     END-IF.
056800     IF WS-SCENARIO-VALID
056900         PERFORM 225-CHECK-DRILL-COST THRU 225-EXIT
057000     END-IF.
057100     IF WS-SCENARIO-VALID
057200         PERFORM 226-CHECK-STIM-COST THRU 226-EXIT
057300     END-IF.
057400     IF WS-SCENARIO-VALID
057500         PERFORM 227-CHECK-EXPLORATION THRU 227-EXIT
057600     END-IF.
057700*    228-231: THE FOUR OPEX RATE INPUTS FEEDING 335 - LAST IN THE
057800*    CHAIN BECAUSE THEY ARE THE FIELDS CLOSEST TO THE BOTTOM OF
057900*    SCNLAYT.
058000     IF WS-SCENARIO-VALID
058100         PERFORM 228-CHECK-SALARIES THRU 228-EXIT
058200     END-IF.
058300     IF WS-SCENARIO-VALID
058400         PERFORM 229-CHECK-MAINT-WELL THRU 229-EXIT
058500     END-IF.
058600     IF WS-SCENARIO-VALID
058700         PERFORM 230-CHECK-OPEX-MW THRU 230-EXIT
058800     END-IF.
058900     IF WS-SCENARIO-VALID
059000         PERFORM 231-CHECK-REDRILL THRU 231-EXIT
059100     END-IF.
059200*
059300 200-EXIT.
059400     EXIT.
059500*----------------------------------------------------------------*
059600 211-CHECK-MTPA.
059700*----------------------------------------------------------------*
059800*    CAPTURED-STORED-MTPA IS THE DAILY CO2 STREAM THE SURFACE PLANT
059900*    CAN ACTUALLY DELIVER TO THE INJECTION WELLS.  BELOW 0.01 MTPA
060000*    THE PROJECT DOES NOT CLEAR THE 45Q MINIMUM-VOLUME THRESHOLD TO
060100*    QUALIFY FOR CREDIT; ABOVE 10.0 MTPA IS OUTSIDE ANY SITE THIS
060200*    SHOP HAS PERMITTED - TREAT IT AS A KEYING ERROR, NOT A REAL RUN.
060300     IF SCN-CAPTURED-STORED-MTPA < 0.01
060400          OR SCN-CAPTURED-STORED-MTPA > 10.0
060500         MOVE 'CAPTURED-STORED-MTPA'  TO WS-REJECT-FIELD
060600         MOVE SCN-CAPTURED-STORED-MTPA TO WS-EDIT-NUM
060700*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
060800*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
060900         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
061000*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
061100*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
061200         MOVE 'N' TO WS-VALID-SW
061300     END-IF.
061400 211-EXIT.
061500     EXIT.
061600*----------------------------------------------------------------*
061700 212-CHECK-PCT-SEQ.
061800*----------------------------------------------------------------*
061900*    FRACTION OF THE CAPTURED STREAM ACTUALLY SEQUESTERED UNDERGROUND
062000*    AFTER INJECTION LOSSES AND FUGITIVE VENTING.  THIS IS THE
062100*    DIVISOR IN 310-SIZE-WELLFIELD'S INJECTED-CO2-MTPA CALCULATION,
062200*    SO A VALUE NEAR ZERO WOULD BLOW UP THAT COMPUTE - 0.001 IS THE
062300*    LOWEST FRACTION ENGINEERING WILL CERTIFY AS MEASURABLE.
062400     IF SCN-PCT-SEQUESTERED < 0.001
062500          OR SCN-PCT-SEQUESTERED > 1.0
062600         MOVE 'PCT-SEQUESTERED'       TO WS-REJECT-FIELD
062700         MOVE SCN-PCT-SEQUESTERED     TO WS-EDIT-NUM
062800*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
062900*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
063000         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
063100*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
063200*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
063300         MOVE 'N' TO WS-VALID-SW
063400     END-IF.
063500 212-EXIT.
063600     EXIT.
063700*----------------------------------------------------------------*
063800 213-CHECK-MAX-INJ.
063900*----------------------------------------------------------------*
064000*    PER-WELL INJECTIVITY CEILING IN KG/S - DRIVES THE WELL-COUNT
064100*    CEILING-DIVISION IN 310.  THE 50-150 RANGE IS THE SITE-SURVEY
064200*    BAND FOR THE SANDSTONE/CARBONATE RESERVOIRS THIS SHOP HAS
064300*    PERMITTED; A VALUE OUTSIDE IT USUALLY MEANS THE SCENARIO WAS
064400*    KEYED IN TONS/DAY INSTEAD OF KG/S.
064500     IF SCN-MAX-INJ-RATE-WELL < 50
064600          OR SCN-MAX-INJ-RATE-WELL > 150
064700         MOVE 'MAX-INJ-RATE-WELL'     TO WS-REJECT-FIELD
064800         MOVE SCN-MAX-INJ-RATE-WELL   TO WS-EDIT-NUM
064900*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
065000*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
065100         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
065200*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
065300*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
065400         MOVE 'N' TO WS-VALID-SW
065500     END-IF.
065600 213-EXIT.
065700     EXIT.
065800*----------------------------------------------------------------*
065900 214-CHECK-THERM-EXT.
066000*----------------------------------------------------------------*
066100*    THERMAL-EXTRACT SCALES THE INJECTION RATE UP TO A HEAT-MWT
066200*    FIGURE IN 320-CALC-HEAT-POWER - IT IS A WELLBORE/RESERVOIR
066300*    EFFICIENCY MULTIPLIER, NOT A PHYSICAL FRACTION, WHICH IS WHY
066400*    IT IS ALLOWED TO RUN ABOVE 1.0 FOR A HIGH-ENTHALPY DUAL-WELL
066500*    DOUBLET.  BEYOND 1.5 THE NUMBER IS NO LONGER CREDIBLE.
066600     IF SCN-THERMAL-EXTRACT < 0.3
066700          OR SCN-THERMAL-EXTRACT > 1.5
066800         MOVE 'THERMAL-EXTRACT'       TO WS-REJECT-FIELD
066900         MOVE SCN-THERMAL-EXTRACT     TO WS-EDIT-NUM
067000*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
067100*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
067200         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
067300*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
067400*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
067500         MOVE 'N' TO WS-VALID-SW
067600     END-IF.
067700 214-EXIT.
067800     EXIT.
067900*----------------------------------------------------------------*
068000 215-CHECK-THERM-EFF.
068100*----------------------------------------------------------------*
068200*    HEAT-TO-ELECTRIC CONVERSION EFFICIENCY OF THE BINARY/ORC PLANT.
068300*    THIS IS A TRUE THERMODYNAMIC FRACTION (UNLIKE THERMAL-EXTRACT
068400*    ABOVE) SO IT IS CAPPED AT 0.40 - NOTHING ON THE MARKET BEATS A
068500*    40-PERCENT SECOND-LAW EFFICIENCY AT GEOTHERMAL RESOURCE TEMPS.
068600     IF SCN-THERMAL-EFF < 0.05
068700          OR SCN-THERMAL-EFF > 0.40
068800         MOVE 'THERMAL-EFF'           TO WS-REJECT-FIELD
068900         MOVE SCN-THERMAL-EFF         TO WS-EDIT-NUM
069000*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
069100*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
069200         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
069300*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
069400*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
069500         MOVE 'N' TO WS-VALID-SW
069600     END-IF.
069700 215-EXIT.
069800     EXIT.
069900*----------------------------------------------------------------*
070000 216-CHECK-CAP-FACTOR.
070100*----------------------------------------------------------------*
070200*    ANNUAL AVAILABILITY OF THE POWER BLOCK - FEEDS WS-HOURS IN 320
070300*    (8760 * CAPACITY-FACTOR) AND THEREFORE EVERY YEAR'S ELECTRICITY
070400*    REVENUE LINE IN THE CASH-FLOW TABLE.
070500*    LOWER BOUND TIGHTENED 0.40 TO 0.50 - DW-0301 (09-01-2009) AFTER
070600*    THE PLANT-PERFORMANCE STUDY SHOWED NO PERMITTED SITE RUNNING
070700*    BELOW 50 PERCENT AVAILABILITY WAS STILL ECONOMIC TO MODEL.
070800     IF SCN-CAPACITY-FACTOR < 0.5
070900          OR SCN-CAPACITY-FACTOR > 1.0
071000         MOVE 'CAPACITY-FACTOR'       TO WS-REJECT-FIELD
071100         MOVE SCN-CAPACITY-FACTOR     TO WS-EDIT-NUM
071200*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
071300*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
071400         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
071500*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
071600*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
071700         MOVE 'N' TO WS-VALID-SW
071800     END-IF.
071900 216-EXIT.
072000     EXIT.
072100*----------------------------------------------------------------*
072200 217-CHECK-COST-CAPITAL.
072300*----------------------------------------------------------------*
072400*    THIS IS THE DISCOUNT RATE USED IN EVERY YEAR'S DISCOUNT-FACTOR
072500*    COMPUTE IN 341 AND 363 - 1/((1+RATE)**YEAR).  A RATE OF ZERO OR
072600*    BELOW 0.01 MAKES NPV JUST A STRAIGHT SUM (NOT A REAL TIME-VALUE
072700*    OF MONEY CALCULATION) AND IS REJECTED AS A KEYING ERROR RATHER
072800*    THAN A LEGITIMATE LOW-RISK PROJECT.
072900     IF SCN-COST-OF-CAPITAL < 0.01
073000          OR SCN-COST-OF-CAPITAL > 0.30
073100         MOVE 'COST-OF-CAPITAL'       TO WS-REJECT-FIELD
073200         MOVE SCN-COST-OF-CAPITAL     TO WS-EDIT-NUM
073300*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
073400*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
073500         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
073600*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
073700*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
073800         MOVE 'N' TO WS-VALID-SW
073900     END-IF.
074000 217-EXIT.
074100     EXIT.
074200*----------------------------------------------------------------*
074300 218-CHECK-PROJECT-LIFE.
074400*----------------------------------------------------------------*
074500*    OPERATING YEARS AFTER THE 3-YEAR CONSTRUCTION RAMP - DRIVES THE
074600*    SIZE OF THE CASH-FLOW TABLE (WS-TOTAL-YEARS = 3 + THIS FIELD IN
074700*    340).  THE TABLE IS SIZED FOR 53 ENTRIES (SEE WS-CASHFLOW-TBL
074800*    OCCURS CLAUSE) SO PROJECT-LIFE-YEARS MUST NEVER EXCEED 50 OR
074900*    341 WILL SUBSCRIPT PAST THE END OF THE TABLE.
075000     IF SCN-PROJECT-LIFE-YEARS < 5
075100          OR SCN-PROJECT-LIFE-YEARS > 50
075200         MOVE 'PROJECT-LIFE-YEARS'    TO WS-REJECT-FIELD
075300         MOVE SCN-PROJECT-LIFE-YEARS  TO WS-EDIT-NUM
075400*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
075500*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
075600         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
075700*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
075800*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
075900         MOVE 'N' TO WS-VALID-SW
076000     END-IF.
076100 218-EXIT.
076200     EXIT.
076300*----------------------------------------------------------------*
076400 219-CHECK-CAPEX-ESCAL.
076500*----------------------------------------------------------------*
076600*    APPLIED AS A STRAIGHT MULTIPLIER ON BOTH ABOVE-GROUND AND
076700*    SUBSURFACE CAPEX IN 330 - NOT COMPOUNDED YEAR OVER YEAR, JUST A
076800*    ONE-TIME SITE/REGIONAL COST ADJUSTMENT FACTOR VERSUS THE BASE
076900*    COST TABLES.  0.5 TO 1.5 COVERS EVERY REGIONAL INDEX THIS SHOP
077000*    HAS SEEN ON A COST ESTIMATE.
077100     IF SCN-CAPEX-ESCALATION < 0.5
077200          OR SCN-CAPEX-ESCALATION > 1.5
077300         MOVE 'CAPEX-ESCALATION'      TO WS-REJECT-FIELD
077400         MOVE SCN-CAPEX-ESCALATION    TO WS-EDIT-NUM
077500*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
077600*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
077700         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
077800*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
077900*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
078000         MOVE 'N' TO WS-VALID-SW
078100     END-IF.
078200 219-EXIT.
078300     EXIT.
078400*----------------------------------------------------------------*
078500 220-CHECK-TAX-RATE.
078600*----------------------------------------------------------------*
078700*    EFFECTIVE COMBINED FEDERAL/STATE RATE APPLIED IN 341 AGAINST
078800*    PRE-TAX CASH FLOW AS AN EBIT PROXY.  ZERO IS ALLOWED (A
078900*    TAX-EXEMPT SPONSOR STRUCTURE), BUT NOTHING OVER 50 PERCENT HAS
079000*    EVER BEEN SEEN ON A PROJECT THIS SHOP HAS MODELED - ABOVE THAT
079100*    IT IS TREATED AS A DECIMAL-PLACEMENT ERROR (E.G. 35 INSTEAD OF
079200*    0.35).
079300     IF SCN-TAX-RATE < 0.0
079400          OR SCN-TAX-RATE > 0.50
079500         MOVE 'TAX-RATE'              TO WS-REJECT-FIELD
079600         MOVE SCN-TAX-RATE            TO WS-EDIT-NUM
079700*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
079800*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
079900         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
080000*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
080100*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
080200         MOVE 'N' TO WS-VALID-SW
080300     END-IF.
080400 220-EXIT.
080500     EXIT.
080600*----------------------------------------------------------------*
080700 221-CHECK-POWER-PRICE.
080800*----------------------------------------------------------------*
080900*    WHOLESALE DISPATCH PRICE PER MWH - THE SOLE DRIVER OF THE
081000*    ELECTRICITY REVENUE LINE (WS-CF-REVENUE-ELEC) IN 341.  $500/MWH
081100*    IS WELL ABOVE ANY SUSTAINED FIRM-POWER PPA THIS SHOP HAS PRICED
081200*    AND IS ASSUMED TO BE A ONE-OFF SPOT SPIKE, NOT A 20-YEAR RUN
081300*    RATE SUITABLE FOR THIS MODEL.
081400     IF SCN-POWER-PRICE < 0
081500          OR SCN-POWER-PRICE > 500
081600         MOVE 'POWER-PRICE'           TO WS-REJECT-FIELD
081700         MOVE SCN-POWER-PRICE         TO WS-EDIT-NUM
081800*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
081900*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
082000         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
082100*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
082200*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
082300         MOVE 'N' TO WS-VALID-SW
082400     END-IF.
082500 221-EXIT.
082600     EXIT.
082700*----------------------------------------------------------------*
082800 222-CHECK-CARBON-PRICE.
082900*----------------------------------------------------------------*
083000*    VOLUNTARY/COMPLIANCE CARBON CREDIT PRICE PER TONNE, APPLIED IN
083100*    341 AGAINST CAPTURED-STORED-MTPA TO BUILD THE CARBON REVENUE
083200*    LINE - SEPARATE FROM THE 45Q FEDERAL CREDIT LINE, WHICH HAS ITS
083300*    OWN RATE FIELD AND ITS OWN 15-YEAR WINDOW.  200/TONNE IS THE
083400*    UPPER END OF ANY MARKET THIS SHOP TRACKS.
083500     IF SCN-CARBON-PRICE < 0
083600          OR SCN-CARBON-PRICE > 200
083700         MOVE 'CARBON-PRICE'          TO WS-REJECT-FIELD
083800         MOVE SCN-CARBON-PRICE        TO WS-EDIT-NUM
083900*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
084000*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
084100         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
084200*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
084300*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
084400         MOVE 'N' TO WS-VALID-SW
084500     END-IF.
084600 222-EXIT.
084700     EXIT.
084800*----------------------------------------------------------------*
084900 223-CHECK-CO2-COST.
085000*----------------------------------------------------------------*
085100*    FULLY-LOADED COST PER TONNE TO CAPTURE, COMPRESS AND INJECT THE
085200*    CO2 - CHARGED AGAINST CASH FLOW IN 341 AS A NEGATIVE LINE,
085300*    SEPARATE FROM THE ANNUAL-OPEX ACCUMULATOR.  300/TONNE COVERS
085400*    EVEN A FIRST-OF-A-KIND PLANT WITH NO LEARNING-CURVE SAVINGS YET.
085500     IF SCN-CO2-COST < 0
085600          OR SCN-CO2-COST > 300
085700         MOVE 'CO2-COST'              TO WS-REJECT-FIELD
085800         MOVE SCN-CO2-COST            TO WS-EDIT-NUM
085900*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
086000*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
086100         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
086200*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
086300*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
086400         MOVE 'N' TO WS-VALID-SW
086500     END-IF.
086600 223-EXIT.
086700     EXIT.
086800*----------------------------------------------------------------*
086900 224-CHECK-ABVGRD-BASE.
087000*----------------------------------------------------------------*
087100*    SURFACE-PLANT COST BASE, DOLLARS PER KW OF POWER-MW, BEFORE THE
087200*    CAPEX-ESCALATION MULTIPLIER IS APPLIED IN 330.  THIS IS THE
087300*    SINGLE BIGGEST CAPEX INPUT ON THE SCENARIO RECORD.
087400*    RANGE WIDENED PER REVISED COST GUIDE - DW-0255 (15-05-2006) -
087500*    THE OLD UPPER BOUND WAS REJECTING LEGITIMATE HIGH-ALTITUDE AND
087600*    REMOTE-SITE ESTIMATES THAT CARRY STEEP MOBILIZATION COSTS.
087700     IF SCN-ABOVE-GROUND-CAPEX-BASE < 50
087800          OR SCN-ABOVE-GROUND-CAPEX-BASE > 200
087900         MOVE 'ABOVE-GROUND-CAPEX-BASE' TO WS-REJECT-FIELD
088000         MOVE SCN-ABOVE-GROUND-CAPEX-BASE TO WS-EDIT-NUM
088100*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
088200*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
088300         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
088400*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
088500*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
088600         MOVE 'N' TO WS-VALID-SW
088700     END-IF.
088800 224-EXIT.
088900     EXIT.
089000*----------------------------------------------------------------*
089100 225-CHECK-DRILL-COST.
089200*----------------------------------------------------------------*
089300*    DRILLING COST PER WELL, $M - SUMMED WITH STIM-COST-WELL AND
089400*    MULTIPLIED BY TOTAL-WELLS IN 330 TO GET WS-WELL-COST.  RANGE IS
089500*    THE SHOP'S STANDARD DRILLING-COST-INDEX BAND FOR A 2-3 KM
089600*    GEOTHERMAL DOUBLET WELL.
089700     IF SCN-DRILL-COST-WELL < 1
089800          OR SCN-DRILL-COST-WELL > 10
089900         MOVE 'DRILL-COST-WELL'       TO WS-REJECT-FIELD
090000         MOVE SCN-DRILL-COST-WELL     TO WS-EDIT-NUM
090100*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
090200*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
090300         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
090400*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
090500*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
090600         MOVE 'N' TO WS-VALID-SW
090700     END-IF.
090800 225-EXIT.
090900     EXIT.
091000*----------------------------------------------------------------*
091100 226-CHECK-STIM-COST.
091200*----------------------------------------------------------------*
091300*    HYDRAULIC/CHEMICAL STIMULATION COST PER WELL, $M - PAIRED WITH
091400*    DRILL-COST-WELL ABOVE IN THE SAME 330 WELL-COST COMPUTE.  SAME
091500*    1-10 BAND AS DRILLING SINCE A STIMULATION JOB ON THIS RESERVOIR
091600*    TYPE RUNS ROUGHLY COMPARABLE TO THE DRILLING COST ITSELF.
091700     IF SCN-STIM-COST-WELL < 1
091800          OR SCN-STIM-COST-WELL > 10
091900         MOVE 'STIM-COST-WELL'        TO WS-REJECT-FIELD
092000         MOVE SCN-STIM-COST-WELL      TO WS-EDIT-NUM
092100*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
092200*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
092300         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
092400*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
092500*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
092600         MOVE 'N' TO WS-VALID-SW
092700     END-IF.
092800 226-EXIT.
092900     EXIT.
093000*----------------------------------------------------------------*
093100 227-CHECK-EXPLORATION.
093200*----------------------------------------------------------------*
093300*    ONE-TIME RESOURCE-CONFIRMATION/SEISMIC SURVEY COST, $M, ADDED
093400*    TO WELL-COST IN 330 BEFORE THE ESCALATION MULTIPLIER.  ZERO IS
093500*    VALID FOR A BROWNFIELD SITE WITH AN ALREADY-CONFIRMED RESOURCE;
093600*    100 IS THE CEILING THIS SHOP HAS EVER BUDGETED FOR A GREENFIELD
093700*    EXPLORATION PROGRAM.
093800     IF SCN-EXPLORATION-COST < 0
093900          OR SCN-EXPLORATION-COST > 100
094000         MOVE 'EXPLORATION-COST'      TO WS-REJECT-FIELD
094100         MOVE SCN-EXPLORATION-COST    TO WS-EDIT-NUM
094200*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
094300*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
094400         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
094500*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
094600*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
094700         MOVE 'N' TO WS-VALID-SW
094800     END-IF.
094900 227-EXIT.
095000     EXIT.
095100*----------------------------------------------------------------*
095200 228-CHECK-SALARIES.
095300*----------------------------------------------------------------*
095400*    FIXED ANNUAL OPERATING-STAFF PAYROLL, $M - THE ONLY FLAT TERM
095500*    IN 335-CALC-OPEX; EVERYTHING ELSE THERE SCALES BY WELL COUNT OR
095600*    POWER-MW.  0.5-5.0 COVERS A LEAN UNMANNED SITE UP TO A FULLY
095700*    STAFFED PLANT WITH ON-SITE ENGINEERING.
095800     IF SCN-ANNUAL-SALARIES < 0.5
095900          OR SCN-ANNUAL-SALARIES > 5.0
096000         MOVE 'ANNUAL-SALARIES'       TO WS-REJECT-FIELD
096100         MOVE SCN-ANNUAL-SALARIES     TO WS-EDIT-NUM
096200*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
096300*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
096400         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
096500*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
096600*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
096700         MOVE 'N' TO WS-VALID-SW
096800     END-IF.
096900 228-EXIT.
097000     EXIT.
097100*----------------------------------------------------------------*
097200 229-CHECK-MAINT-WELL.
097300*----------------------------------------------------------------*
097400*    PER-WELL ANNUAL MAINTENANCE, $M - MULTIPLIED BY TOTAL-WELLS IN
097500*    335 AND ADDED TO THE FLAT SALARY TERM.  KEPT NARROW (0.01-0.1)
097600*    BECAUSE THIS IS A PER-UNIT RATE, NOT A PROJECT TOTAL - AN ENTRY
097700*    OF, SAY, 5.0 IS ALMOST ALWAYS THE TOTAL FLEET FIGURE KEYED INTO
097800*    THE WRONG COLUMN.
097900     IF SCN-MAINT-PER-WELL < 0.01
098000          OR SCN-MAINT-PER-WELL > 0.1
098100         MOVE 'MAINT-PER-WELL'        TO WS-REJECT-FIELD
098200         MOVE SCN-MAINT-PER-WELL      TO WS-EDIT-NUM
098300*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
098400*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
098500         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
098600*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
098700*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
098800         MOVE 'N' TO WS-VALID-SW
098900     END-IF.
099000 229-EXIT.
099100     EXIT.
099200*----------------------------------------------------------------*
099300 230-CHECK-OPEX-MW.
099400*----------------------------------------------------------------*
099500*    VARIABLE O&M RATE, $M PER MW OF POWER-MW - THE THIRD TERM IN
099600*    335-CALC-OPEX, CAPTURING CONSUMABLES AND PARTS WEAR THAT SCALE
099700*    WITH PLANT OUTPUT RATHER THAN WELL COUNT.  SAME NARROW BAND AS
099800*    MAINT-PER-WELL AND FOR THE SAME REASON - IT IS A RATE, NOT A
099900*    PROJECT TOTAL.
100000     IF SCN-OPEX-PER-MW < 0.01
100100          OR SCN-OPEX-PER-MW > 0.1
100200         MOVE 'OPEX-PER-MW'           TO WS-REJECT-FIELD
100300         MOVE SCN-OPEX-PER-MW         TO WS-EDIT-NUM
100400*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
100500*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
100600         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
100700*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
100800*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
100900         MOVE 'N' TO WS-VALID-SW
101000     END-IF.
101100 230-EXIT.
101200     EXIT.
101300*----------------------------------------------------------------*
101400 231-CHECK-REDRILL.
101500*----------------------------------------------------------------*
101600*    LAST OF THE FOUR 335-CALC-OPEX TERMS - AN AMORTIZED ANNUAL
101700*    PROVISION FOR WORKOVER/REDRILL OF A WELL THAT LOSES INJECTIVITY
101800*    OR PRODUCTIVITY OVER THE PROJECT LIFE.  0.3-2.0 REFLECTS THAT A
101900*    REDRILL COSTS ROUGHLY AS MUCH AS THE ORIGINAL WELL BUT IS ONLY
102000*    EXPECTED ONCE EVERY FEW DECADES OF OPERATION.
102100     IF SCN-REDRILL-PER-WELL < 0.3
102200          OR SCN-REDRILL-PER-WELL > 2.0
102300         MOVE 'REDRILL-PER-WELL'      TO WS-REJECT-FIELD
102400         MOVE SCN-REDRILL-PER-WELL    TO WS-EDIT-NUM
102500*        REJECT THIS SCENARIO - 295 EDITS THE OFFENDING VALUE FOR
102600*        830'S ERROR LINE, THEN THE MOVE BELOW STOPS 200'S CHAIN.
102700         PERFORM 295-EDIT-REJECT-VALUE THRU 295-EXIT
102800*        LATCH THE SCENARIO INVALID - EVERY REMAINING 21X CHECK IN
102900*        200'S CHAIN IS SKIPPED ONCE THIS IS SET.
103000         MOVE 'N' TO WS-VALID-SW
103100     END-IF.
103200 231-EXIT.
103300     EXIT.
103400*----------------------------------------------------------------*
103500 290-REJECT-RECORD.
103600*----------------------------------------------------------------*
103700*    A REJECTED SCENARIO NEVER GETS A RESULTS-FILE RECORD - ONLY
103800*    THE ERROR LINE ON THE REPORT SHOWS IT EXISTED.  311-ACCT'S
103900*    HAND RECONCILIATION (SEE THE DW-0318 CHANGE-LOG ENTRY ABOVE)
104000*    RELIES ON THAT: RESULTS-FILE RECORD COUNT PLUS ERROR-LINE
104100*    COUNT MUST EQUAL RECORDS READ, OR SOMETHING IS MISSING.
104200     PERFORM 830-WRITE-ERROR-LINE THRU 830-EXIT.
104300 290-EXIT.
104400     EXIT.
104500*----------------------------------------------------------------*
104600 295-EDIT-REJECT-VALUE.
104700*----------------------------------------------------------------*
104800*    WS-EDIT-NUM IS A GENERIC NUMERIC WORK FIELD EVERY 21X-CHECK
104900*    PARAGRAPH MOVES ITS OFFENDING VALUE INTO BEFORE CALLING HERE -
105000*    ONE SHARED EDIT PICTURE ON THE ERROR LINE INSTEAD OF A
105100*    SEPARATE EDITED FIELD PER SCENARIO FIELD.
105200     MOVE WS-EDIT-NUM TO WS-EDIT-NUM-EDITED.
105300     MOVE WS-EDIT-NUM-EDITED TO WS-REJECT-VALUE.
105400 295-EXIT.
105500     EXIT.
105600*----------------------------------------------------------------*
105700 300-CALCULATE-ENGINE.
105800*----------------------------------------------------------------*
105900*    SEVEN-STEP PIPELINE, STRICTLY ORDERED - EACH PARAGRAPH LEAVES
106000*    WS-CALC-FIELDS/WS-DISCOUNT-FIELDS IN A STATE THE NEXT ONE READS.
106100*    SIZE THE WELLS FIRST (310), THEN HEAT/POWER (320) OFF THE WELL
106200*    COUNT, THEN CAPEX (330) AND OPEX (335) OFF POWER-MW AND WELL
106300*    COUNT, THEN BUILD THE YEAR-BY-YEAR TABLE (340) OFF ALL OF THE
106400*    ABOVE, THEN DISCOUNT IT (350) AND SOLVE IRR (360) OFF THE TABLE.
106500*    NONE OF THESE CAN BE REORDERED WITHOUT BREAKING A DEPENDENCY.
106600     PERFORM 310-SIZE-WELLFIELD        THRU 310-EXIT.
106700     PERFORM 320-CALC-HEAT-POWER       THRU 320-EXIT.
106800     PERFORM 330-CALC-CAPEX            THRU 330-EXIT.
106900     PERFORM 335-CALC-OPEX             THRU 335-EXIT.
107000     PERFORM 340-BUILD-CASHFLOW-TABLE  THRU 340-EXIT.
107100     PERFORM 350-DISCOUNT-AND-METRICS  THRU 350-EXIT.
107200     PERFORM 360-SOLVE-IRR             THRU 360-EXIT.
107300 300-EXIT.
107400     EXIT.
107500*----------------------------------------------------------------*
107600 310-SIZE-WELLFIELD.
107700*----------------------------------------------------------------*
107800*    MT/YR INJECTED CO2, THEN KG/S OFF A FULL 8760-HOUR YEAR -
107900*    CAPACITY FACTOR IS NOT APPLIED IN THIS STEP.
108000*    SCN-CAPTURED-STORED-MTPA IS THE CO2 ACTUALLY CAPTURED; DIVIDING
108100*    BY PCT-SEQUESTERED BACKS OUT THE FRACTION LOST TO INJECTION
108200*    LOSSES AND FUGITIVE VENTING, GIVING THE VOLUME THE WELLFIELD
108300*    MUST ACTUALLY BE SIZED TO HANDLE.
108400     COMPUTE WS-INJECTED-CO2-MTPA ROUNDED =
108500         SCN-CAPTURED-STORED-MTPA / SCN-PCT-SEQUESTERED.
108600*    1,000,000,000 CONVERTS MEGATONNES/YR TO KG/YR; 8760*3600
108700*    CONVERTS THE YEAR TO SECONDS - TOGETHER THEY TURN AN ANNUAL
108800*    MASS FIGURE INTO THE KG/S INJECTION RATE THE WELL-COUNT STEP
108900*    BELOW NEEDS, SINCE SCN-MAX-INJ-RATE-WELL IS QUOTED IN KG/S.
109000     COMPUTE WS-TOTAL-INJ-RATE-KGS ROUNDED =
109100         (WS-INJECTED-CO2-MTPA * 1000000000) / (8760 * 3600).
109200*
109300*    CEILING OF INJ-RATE / MAX-RATE - DW-0077 REWORK: TRUNCATE
109400*    THEN BUMP UP ONE WELL UNLESS IT DIVIDES EVENLY.  NO INTRINSIC
109500*    FUNCTION IS USED FOR THE CEILING - INTEGER COMPUTE TRUNCATES,
109600*    THEN WE CHECK WHETHER THE TRUNCATED COUNT ACCOUNTS FOR THE
109700*    FULL RATE; IF NOT, ONE MORE WELL IS NEEDED TO CARRY THE REMAINDER.
109800     COMPUTE WS-NUM-INJ-WELLS =
109900         WS-TOTAL-INJ-RATE-KGS / SCN-MAX-INJ-RATE-WELL.
110000     IF (WS-NUM-INJ-WELLS * SCN-MAX-INJ-RATE-WELL)
110100             < WS-TOTAL-INJ-RATE-KGS
110200         ADD 1 TO WS-NUM-INJ-WELLS
110300     END-IF.
110400*
110500*    THIS IS A DUAL-WELL (DOUBLET) DESIGN - ONE PRODUCTION WELL FOR
110600*    EVERY INJECTION WELL, SO TOTAL-WELLS IS ALWAYS AN EVEN NUMBER.
110700     MOVE WS-NUM-INJ-WELLS TO WS-NUM-PROD-WELLS.
110800     COMPUTE WS-TOTAL-WELLS = 2 * WS-NUM-INJ-WELLS.
110900 310-EXIT.
111000     EXIT.
111100*----------------------------------------------------------------*
111200 320-CALC-HEAT-POWER.
111300*----------------------------------------------------------------*
111400*    HEAT-MWT IS THERMAL POWER DELIVERED TO THE PLANT; IT IS NOT
111500*    REDUCED BY CAPACITY-FACTOR HERE - CAPACITY-FACTOR ONLY ENTERS
111600*    THROUGH WS-HOURS BELOW, WHICH CONVERTS NAMEPLATE POWER-MW TO AN
111700*    ANNUAL ENERGY FIGURE.  KEEPING THE TWO SEPARATE LETS 341 USE
111800*    WS-ANNUAL-ENERGY-MWH DIRECTLY FOR EVERY OPERATING YEAR WITHOUT
111900*    RECOMPUTING CAPACITY FACTOR YEAR BY YEAR.
112000     COMPUTE WS-HEAT-MWT ROUNDED =
112100         WS-TOTAL-INJ-RATE-KGS * SCN-THERMAL-EXTRACT.
112200     COMPUTE WS-POWER-MW ROUNDED =
112300         WS-HEAT-MWT * SCN-THERMAL-EFF.
112400     COMPUTE WS-HOURS ROUNDED =
112500         8760 * SCN-CAPACITY-FACTOR.
112600     COMPUTE WS-ANNUAL-ENERGY-MWH ROUNDED =
112700         WS-POWER-MW * WS-HOURS.
112800 320-EXIT.
112900     EXIT.
113000*----------------------------------------------------------------*
113100 330-CALC-CAPEX.
113200*----------------------------------------------------------------*
113300*    REFERENCE-POWER-MWE IS CARRIED ON THE SCENARIO RECORD BUT
113400*    IS NOT USED HERE - THE BASE IS MULTIPLIED BY POWER-MW
113500*    DIRECTLY.
113600     COMPUTE WS-ABOVE-GROUND-CAPEX ROUNDED =
113700         SCN-ABOVE-GROUND-CAPEX-BASE * WS-POWER-MW
113800             * SCN-CAPEX-ESCALATION.
113900*    WELL-COST IS PER-WELL DRILL-PLUS-STIM COST TIMES TOTAL WELL
114000*    COUNT (INJECTION AND PRODUCTION BOTH DRILLED TO THE SAME SPEC
114100*    ON THIS DOUBLET DESIGN, SO ONE RATE COVERS BOTH).
114200     COMPUTE WS-WELL-COST ROUNDED =
114300         (SCN-DRILL-COST-WELL + SCN-STIM-COST-WELL)
114400             * WS-TOTAL-WELLS.
114500*    EXPLORATION COST IS A FLAT ADD-ON BEFORE ESCALATION, NOT A
114600*    PER-WELL RATE - IT IS INCURRED ONCE FOR THE WHOLE FIELD.
114700     COMPUTE WS-SUBSURFACE-CAPEX ROUNDED =
114800         (WS-WELL-COST + SCN-EXPLORATION-COST)
114900             * SCN-CAPEX-ESCALATION.
115000     COMPUTE WS-TOTAL-CAPEX ROUNDED =
115100         WS-ABOVE-GROUND-CAPEX + WS-SUBSURFACE-CAPEX.
115200 330-EXIT.
115300     EXIT.
115400*----------------------------------------------------------------*
115500 335-CALC-OPEX.
115600*----------------------------------------------------------------*
115700*    FOUR TERMS: A FLAT STAFFING COST, A PER-WELL MAINTENANCE RATE,
115800*    A PER-MW VARIABLE RATE, AND A PER-WELL REDRILL PROVISION.  THIS
115900*    IS A SINGLE STEADY-STATE ANNUAL FIGURE - 341 APPLIES IT
116000*    UNCHANGED TO EVERY OPERATING YEAR (NO OPEX ESCALATION MODELED).
116100     COMPUTE WS-ANNUAL-OPEX ROUNDED =
116200         SCN-ANNUAL-SALARIES
116300           + (SCN-MAINT-PER-WELL * WS-TOTAL-WELLS)
116400           + (SCN-OPEX-PER-MW * WS-POWER-MW)
116500           + (SCN-REDRILL-PER-WELL * WS-TOTAL-WELLS).
116600 335-EXIT.
116700     EXIT.
116800*----------------------------------------------------------------*
116900 340-BUILD-CASHFLOW-TABLE.
117000*----------------------------------------------------------------*
117100*    WS-YR-IDX RUNS 0-BASED (0 IS THE FIRST CONSTRUCTION YEAR) TO
117200*    MATCH HOW THE DISCOUNT-FACTOR EXPONENT IS WRITTEN IN 341 AND
117300*    363; THE TABLE SUBSCRIPT WS-SUB IS ALWAYS WS-YR-IDX + 1 SINCE
117400*    COBOL OCCURS TABLES ARE 1-BASED.  PAYBACK AND CUMULATIVE NET
117500*    CASH FLOW ARE RESET HERE BECAUSE 341 ACCUMULATES THEM ACROSS
117600*    THE WHOLE VARYING LOOP BELOW.
117700     COMPUTE WS-TOTAL-YEARS = 3 + SCN-PROJECT-LIFE-YEARS.
117800     MOVE ZEROS TO WS-CUM-NET-CF.
117900     MOVE ZEROS TO WS-PAYBACK-YEAR.
118000     MOVE 'N'   TO WS-PAYBACK-FOUND-SW.
118100*
118200     PERFORM 341-BUILD-ONE-YEAR THRU 341-EXIT
118300         VARYING WS-YR-IDX FROM 0 BY 1
118400         UNTIL WS-YR-IDX NOT < WS-TOTAL-YEARS.
118500 340-EXIT.
118600     EXIT.
118700*----------------------------------------------------------------*
118800 341-BUILD-ONE-YEAR.
118900*----------------------------------------------------------------*
119000     COMPUTE WS-SUB = WS-YR-IDX + 1.
119100*
119200*    CAPEX SCHEDULE - 33/33/34 OVER YEARS 0,1,2; ZERO THEREAFTER.
119300*    THE SPLIT IS UNEVEN ON PURPOSE (34 IN THE LAST CONSTRUCTION
119400*    YEAR) SO THE THREE DRAWS SUM EXACTLY TO 100 PERCENT OF
119500*    TOTAL-CAPEX WITH NO ROUNDING RESIDUE LEFT OVER.
119600     EVALUATE WS-YR-IDX
119700         WHEN 0
119800             COMPUTE WS-CF-CAPEX-FLOW(WS-SUB) ROUNDED =
119900                 0 - (0.33 * WS-TOTAL-CAPEX)
120000         WHEN 1
120100             COMPUTE WS-CF-CAPEX-FLOW(WS-SUB) ROUNDED =
120200                 0 - (0.33 * WS-TOTAL-CAPEX)
120300         WHEN 2
120400             COMPUTE WS-CF-CAPEX-FLOW(WS-SUB) ROUNDED =
120500                 0 - (0.34 * WS-TOTAL-CAPEX)
120600         WHEN OTHER
120700             MOVE ZEROS TO WS-CF-CAPEX-FLOW(WS-SUB)
120800     END-EVALUATE.
120900*
121000*    OPERATIONS DO NOT BEGIN UNTIL YEAR 3 (AFTER THE 3-YEAR
121100*    CONSTRUCTION RAMP HANDLED BY THE CAPEX SCHEDULE ABOVE) - NO
121200*    REVENUE, OPEX OR CO2 COST IS BOOKED BEFORE THEN.
121300     IF WS-YR-IDX >= 3
121400         COMPUTE WS-CF-REVENUE-ELEC(WS-SUB) ROUNDED =
121500             (WS-ANNUAL-ENERGY-MWH * SCN-POWER-PRICE) / 1000000
121600*        45Q FEDERAL TAX CREDIT ONLY RUNS FOR THE FIRST 12 YEARS OF
121700*        OPERATION AFTER PLACED-IN-SERVICE - SINCE OPERATIONS START
121800*        AT YR-IDX 3, THE CREDIT WINDOW IS YEARS 3 THROUGH 14
121900*        (YR-IDX < 15), GIVING 12 CREDIT YEARS.
122000         IF WS-YR-IDX < 15
122100             COMPUTE WS-CF-REVENUE-45Q(WS-SUB) ROUNDED =
122200                 SCN-CAPTURED-STORED-MTPA * SCN-TAX-CREDIT-45Q
122300                     * SCN-CAPACITY-FACTOR
122400         ELSE
122500             MOVE ZEROS TO WS-CF-REVENUE-45Q(WS-SUB)
122600         END-IF
122700*        VOLUNTARY/COMPLIANCE CARBON CREDIT REVENUE - UNLIKE 45Q
122800*        THIS LINE RUNS FOR THE FULL OPERATING LIFE, NOT JUST 12
122900*        YEARS, SINCE IT IS NOT A FEDERAL TAX-CREDIT PROGRAM.
123000         COMPUTE WS-CF-REVENUE-CARBON(WS-SUB) ROUNDED =
123100             SCN-CAPTURED-STORED-MTPA * SCN-CARBON-PRICE
123200                 * SCN-CAPACITY-FACTOR
123300         COMPUTE WS-CF-OPEX-FLOW(WS-SUB) ROUNDED =
123400             0 - WS-ANNUAL-OPEX
123500         COMPUTE WS-CF-CO2-COST-FLOW(WS-SUB) ROUNDED =
123600             0 - (SCN-CAPTURED-STORED-MTPA * SCN-CO2-COST
123700                 * SCN-CAPACITY-FACTOR)
123800         MOVE WS-ANNUAL-ENERGY-MWH TO WS-CF-ENERGY-MWH(WS-SUB)
123900     ELSE
124000         MOVE ZEROS TO WS-CF-REVENUE-ELEC(WS-SUB)
124100         MOVE ZEROS TO WS-CF-REVENUE-45Q(WS-SUB)
124200         MOVE ZEROS TO WS-CF-REVENUE-CARBON(WS-SUB)
124300         MOVE ZEROS TO WS-CF-OPEX-FLOW(WS-SUB)
124400         MOVE ZEROS TO WS-CF-CO2-COST-FLOW(WS-SUB)
124500         MOVE ZEROS TO WS-CF-ENERGY-MWH(WS-SUB)
124600     END-IF.
124700*
124800     COMPUTE WS-CF-PRE-TAX-CF(WS-SUB) ROUNDED =
124900         WS-CF-CAPEX-FLOW(WS-SUB)   + WS-CF-REVENUE-ELEC(WS-SUB)
125000       + WS-CF-REVENUE-45Q(WS-SUB)  + WS-CF-REVENUE-CARBON(WS-SUB)
125100       + WS-CF-OPEX-FLOW(WS-SUB)    + WS-CF-CO2-COST-FLOW(WS-SUB).
125200*
125300*    TAXABLE INCOME = PRE-TAX CASH FLOW (EBIT PROXY - CAPEX IS
125400*    EXPENSED, NO DEPRECIATION SCHEDULE).  A LOSS YEAR YIELDS A
125500*    POSITIVE TAX-CASH (FULL IMMEDIATE LOSS MONETIZATION).
125600     COMPUTE WS-CF-TAX-CASH(WS-SUB) ROUNDED =
125700         0 - (SCN-TAX-RATE * WS-CF-PRE-TAX-CF(WS-SUB)).
125800     COMPUTE WS-CF-NET-CF(WS-SUB) ROUNDED =
125900         WS-CF-PRE-TAX-CF(WS-SUB) + WS-CF-TAX-CASH(WS-SUB).
126000*
126100*    STANDARD DISCOUNTED-CASH-FLOW FACTOR AT THE PROJECT'S OWN COST
126200*    OF CAPITAL - STORED PER YEAR IN THE TABLE SO 351 AND ANY FUTURE
126300*    REPORT CAN REUSE IT WITHOUT RECOMPUTING THE EXPONENTIATION.
126400     COMPUTE WS-CF-DISCOUNT-FACTOR(WS-SUB) ROUNDED =
126500         1 / ((1 + SCN-COST-OF-CAPITAL) ** WS-YR-IDX).
126600*
126700*    SIMPLE (UNDISCOUNTED) PAYBACK - FIRST YEAR THE RUNNING SUM OF
126800*    NET CASH FLOW CROSSES ZERO.  ONCE FOUND THE SWITCH LATCHES SO
126900*    A LATER DOWN YEAR CANNOT OVERWRITE AN EARLIER PAYBACK YEAR.
127000     ADD WS-CF-NET-CF(WS-SUB) TO WS-CUM-NET-CF.
127100     IF NOT WS-PAYBACK-FOUND
127200         IF WS-CUM-NET-CF >= 0
127300             MOVE WS-YR-IDX TO WS-PAYBACK-YEAR
127400             MOVE 'Y' TO WS-PAYBACK-FOUND-SW
127500         END-IF
127600     END-IF.
127700 341-EXIT.
127800     EXIT.
127900*----------------------------------------------------------------*
128000 350-DISCOUNT-AND-METRICS.
128100*----------------------------------------------------------------*
128200*    SECOND PASS OVER THE CASH-FLOW TABLE (THE FIRST PASS IN 341
128300*    BUILT EACH YEAR'S UNDISCOUNTED LINES).  THIS PASS ACCUMULATES
128400*    THE DISCOUNTED TOTALS NEEDED FOR NPV AND LCOE - IT CANNOT BE
128500*    MERGED INTO 341 BECAUSE THE DISCOUNT FACTOR FOR A GIVEN YEAR IS
128600*    ALREADY AVAILABLE BY THEN, BUT KEEPING THE TWO PASSES SEPARATE
128700*    MATCHES HOW 360-SOLVE-IRR REUSES THE SAME TABLE AT A DIFFERENT
128800*    DISCOUNT RATE WITHOUT REBUILDING THE UNDISCOUNTED CASH FLOWS.
128900     MOVE ZEROS TO WS-NPV.
129000     MOVE ZEROS TO WS-PRE-TAX-NPV.
129100     MOVE ZEROS TO WS-NPV-ELEC.
129200     MOVE ZEROS TO WS-DISCOUNTED-GENERATION.
129300*
129400     PERFORM 351-ACCUM-ONE-YEAR THRU 351-EXIT
129500         VARYING WS-YR-IDX FROM 0 BY 1
129600         UNTIL WS-YR-IDX NOT < WS-TOTAL-YEARS.
129700*
129800*    LCOE = (ALL DISCOUNTED COSTS AND CREDITS OTHER THAN ELECTRICITY
129900*    REVENUE ITSELF) DIVIDED BY DISCOUNTED GENERATION - THE STANDARD
130000*    "REVENUE-REQUIRED" FORM OF LCOE.  WS-NPV ALREADY NETS OUT
130100*    ELECTRICITY REVENUE, SO SUBTRACTING WS-NPV-ELEC A SECOND TIME
130200*    BACKS IT OUT AND LEAVES ONLY CAPEX, OPEX, CO2 COST, TAX AND
130300*    CREDITS - THE SIGN IS FLIPPED (0 - ...) BECAUSE THOSE NET TO A
130400*    NEGATIVE NPV AND LCOE IS QUOTED AS A POSITIVE COST PER MWH.
130500*    MULTIPLYING BY 1,000,000 CONVERTS $M TO $, MATCHING THE MWH
130600*    UNITS OF DISCOUNTED-GENERATION TO GIVE DOLLARS PER MWH.
130700     IF WS-DISCOUNTED-GENERATION > 0
130800         COMPUTE WS-LCOE ROUNDED =
130900             0 - ((WS-NPV - WS-NPV-ELEC) * 1000000)
131000                 / WS-DISCOUNTED-GENERATION
131100         COMPUTE WS-LCOE-PRE-TAX ROUNDED =
131200             0 - ((WS-PRE-TAX-NPV - WS-NPV-ELEC) * 1000000)
131300                 / WS-DISCOUNTED-GENERATION
131400     ELSE
131500         MOVE ZEROS TO WS-LCOE
131600         MOVE ZEROS TO WS-LCOE-PRE-TAX
131700     END-IF.
131800 350-EXIT.
131900     EXIT.
132000*----------------------------------------------------------------*
132100 351-ACCUM-ONE-YEAR.
132200*----------------------------------------------------------------*
132300*    FOUR RUNNING TOTALS, EACH DISCOUNTED BY THE SAME PER-YEAR
132400*    FACTOR 341 ALREADY STORED IN THE TABLE: POST-TAX NPV, PRE-TAX
132500*    NPV (USED FOR THE PRE-TAX LCOE VARIANT), THE ELECTRICITY-ONLY
132600*    SLICE OF NPV (BACKED OUT OF LCOE IN 350), AND DISCOUNTED
132700*    GENERATION (THE LCOE DENOMINATOR).
132800     COMPUTE WS-SUB = WS-YR-IDX + 1.
132900     COMPUTE WS-NPV ROUNDED =
133000         WS-NPV + (WS-CF-NET-CF(WS-SUB)
133100             * WS-CF-DISCOUNT-FACTOR(WS-SUB)).
133200     COMPUTE WS-PRE-TAX-NPV ROUNDED =
133300         WS-PRE-TAX-NPV + (WS-CF-PRE-TAX-CF(WS-SUB)
133400             * WS-CF-DISCOUNT-FACTOR(WS-SUB)).
133500     COMPUTE WS-NPV-ELEC ROUNDED =
133600         WS-NPV-ELEC + (WS-CF-REVENUE-ELEC(WS-SUB)
133700             * WS-CF-DISCOUNT-FACTOR(WS-SUB)).
133800*    GENERATION-WEIGHTED DENOMINATOR ONLY ACCUMULATES FOR OPERATING
133900*    YEARS - THE CONSTRUCTION YEARS (0-2) PRODUCE NO ENERGY AND MUST
134000*    NOT DILUTE THE LCOE DENOMINATOR.
134100     IF WS-YR-IDX >= 3
134200         COMPUTE WS-DISCOUNTED-GENERATION ROUNDED =
134300             WS-DISCOUNTED-GENERATION
134400               + (WS-CF-ENERGY-MWH(WS-SUB)
134500                   * WS-CF-DISCOUNT-FACTOR(WS-SUB))
134600     END-IF.
134700 351-EXIT.
134800     EXIT.
134900*----------------------------------------------------------------*
135000 360-SOLVE-IRR.
135100*----------------------------------------------------------------*
135200*    NO CLOSED-FORM SOLUTION EXISTS FOR IRR ON A 25-50 YEAR CASH
135300*    FLOW STREAM, SO WE BISECT ON THE DISCOUNT RATE ITSELF:  NPV IS
135400*    A MONOTONE-DECREASING FUNCTION OF THE RATE FOR THIS PROJECT'S
135500*    CASH-FLOW SHAPE (BIG NEGATIVE YEARS 0-2, POSITIVE AFTER), SO
135600*    THE RATE WHERE NPV CROSSES ZERO IS THE IRR.  BISECTION ON
135700*    (-0.99, 10.0) - I.E. -99 PERCENT TO 1000 PERCENT - WAS CHOSEN
135800*    OVER NEWTON-RAPHSON BECAUSE IT NEEDS NO DERIVATIVE AND CANNOT
135900*    DIVERGE; IT JUST NEEDS THE SIGN CHANGE CHECKED FIRST.  IF THE
136000*    CASH-FLOW STREAM DOES NOT CHANGE SIGN OVER THAT INTERVAL (ALL
136100*    YEARS NEGATIVE, OR RARELY ALL POSITIVE), THERE IS NO ROOT AND
136200*    IRR IS NOT AVAILABLE - 370 REPORTS 'N/A' IN THAT CASE.
136300     MOVE -0.99 TO WS-IRR-LO.
136400     MOVE 10.0  TO WS-IRR-HI.
136500     MOVE 'N'   TO WS-SIGN-CHANGE-SW.
136600*
136700     MOVE WS-IRR-LO TO WS-IRR-RATE.
136800     PERFORM 361-NPV-AT-RATE THRU 361-EXIT.
136900     MOVE WS-NPV-AT-MID TO WS-NPV-AT-LO.
137000*
137100     MOVE WS-IRR-HI TO WS-IRR-RATE.
137200     PERFORM 361-NPV-AT-RATE THRU 361-EXIT.
137300     MOVE WS-NPV-AT-MID TO WS-NPV-AT-HI.
137400*
137500*    SAME-SIGN NPV AT BOTH BRACKET ENDS MEANS THE CURVE NEVER
137600*    CROSSES ZERO ON THIS INTERVAL - LEAVE THE RESULT AT ZERO AND
137700*    THE SIGN-CHANGE SWITCH AT 'N' SO 370 KNOWS NOT TO TRUST IT.
137800     IF (WS-NPV-AT-LO > 0 AND WS-NPV-AT-HI > 0)
137900          OR (WS-NPV-AT-LO < 0 AND WS-NPV-AT-HI < 0)
138000         MOVE ZEROS TO WS-IRR-RESULT
138100     ELSE
138200         MOVE 'Y' TO WS-SIGN-CHANGE-SW
138300         MOVE 0   TO WS-BISECT-ITER
138400*        EACH PASS THROUGH 362 HALVES THE BRACKET WIDTH; STOPPING AT
138500*        WS-IRR-TOLERANCE (SEE WORKING-STORAGE) GIVES FAR MORE
138600*        PRECISION THAN THE TWO DECIMAL PLACES THE REPORT PRINTS.
138700*        WS-MAX-BISECT-ITER IS A BACKSTOP ONLY - AT A STARTING WIDTH
138800*        OF 10.99 THE TOLERANCE IS ALWAYS HIT WELL BEFORE THE CAP.
138900         PERFORM 362-BISECT-STEP THRU 362-EXIT
139000             UNTIL (WS-IRR-HI - WS-IRR-LO) < WS-IRR-TOLERANCE
139100                 OR WS-BISECT-ITER > WS-MAX-BISECT-ITER
139200         COMPUTE WS-IRR-MID ROUNDED = (WS-IRR-LO + WS-IRR-HI) / 2
139300         MOVE WS-IRR-MID TO WS-IRR-RESULT
139400     END-IF.
139500 360-EXIT.
139600     EXIT.
139700*----------------------------------------------------------------*
139800 361-NPV-AT-RATE.
139900*----------------------------------------------------------------*
140000*    RE-DISCOUNTS THE CASH-FLOW TABLE BUILT BY 340/341 AT WHATEVER
140100*    RATE IS CURRENTLY IN WS-IRR-RATE.  THIS IS DELIBERATELY
140200*    SEPARATE FROM THE PROJECT'S HURDLE-RATE DISCOUNTING DONE IN
140300*    350/351 - THOSE USE WS-CF-DISCOUNT-FACTOR (FIXED AT THE
140400*    SCENARIO'S DISCOUNT RATE), WHILE THIS RECOMPUTES A FRESH
140500*    FACTOR PER CALL IN 363 BECAUSE THE RATE CHANGES ON EVERY
140600*    BISECTION STEP.
140700     MOVE ZEROS TO WS-NPV-AT-MID.
140800     PERFORM 363-ACCUM-NPV-AT-RATE THRU 363-EXIT
140900         VARYING WS-YR-IDX FROM 0 BY 1
141000         UNTIL WS-YR-IDX NOT < WS-TOTAL-YEARS.
141100 361-EXIT.
141200     EXIT.
141300*----------------------------------------------------------------*
141400 362-BISECT-STEP.
141500*----------------------------------------------------------------*
141600*    STANDARD BISECTION HALF-STEP: TRY THE MIDPOINT RATE, THEN KEEP
141700*    WHICHEVER HALF OF THE BRACKET STILL STRADDLES THE ZERO
141800*    CROSSING (MATCHES THE SIGN OF NPV-AT-LO).  REPLACING LO OR HI
141900*    WITH THE MIDPOINT EACH TIME IS WHAT SHRINKS THE BRACKET TOWARD
142000*    THE ROOT BY HALF ON EVERY ITERATION.
142100     ADD 1 TO WS-BISECT-ITER.
142200     COMPUTE WS-IRR-MID ROUNDED = (WS-IRR-LO + WS-IRR-HI) / 2.
142300     MOVE WS-IRR-MID TO WS-IRR-RATE.
142400     PERFORM 361-NPV-AT-RATE THRU 361-EXIT.
142500*
142600     IF (WS-NPV-AT-MID > 0 AND WS-NPV-AT-LO > 0)
142700          OR (WS-NPV-AT-MID < 0 AND WS-NPV-AT-LO < 0)
142800         MOVE WS-IRR-MID    TO WS-IRR-LO
142900         MOVE WS-NPV-AT-MID TO WS-NPV-AT-LO
143000     ELSE
143100         MOVE WS-IRR-MID    TO WS-IRR-HI
143200         MOVE WS-NPV-AT-MID TO WS-NPV-AT-HI
143300     END-IF.
143400 362-EXIT.
143500     EXIT.
143600*----------------------------------------------------------------*
143700 363-ACCUM-NPV-AT-RATE.
143800*----------------------------------------------------------------*
143900*    WS-YR-IDX IS 0-BASED (YEAR 0 = FINANCIAL CLOSE) SO THE
144000*    DISCOUNT EXPONENT NEEDS NO YEAR-1 ADJUSTMENT, UNLIKE THE
144100*    HURDLE-RATE FACTOR STORED IN 341 WHICH SHARES THE SAME TABLE
144200*    SUBSCRIPT CONVENTION.  NO INTRINSIC FUNCTION IS USED FOR THE
144300*    POWER TERM - THE ** OPERATOR ON THIS COMPILER HANDLES A
144400*    FRACTIONAL BASE RAISED TO AN INTEGER EXPONENT DIRECTLY.
144500     COMPUTE WS-SUB = WS-YR-IDX + 1.
144600     COMPUTE WS-DISC-FACTOR-IRR ROUNDED =
144700         1 / ((1 + WS-IRR-RATE) ** WS-YR-IDX).
144800     COMPUTE WS-NPV-AT-MID ROUNDED =
144900         WS-NPV-AT-MID + (WS-CF-NET-CF(WS-SUB)
145000             * WS-DISC-FACTOR-IRR).
145100 363-EXIT.
145200     EXIT.
145300*----------------------------------------------------------------*
145400*    WORKING-STORAGE-TO-RESULT-RECORD FIELD MAP - QUICK REFERENCE
145500*    FOR ANYONE CHASING A FIGURE FROM THE RESULTS-FILE BACK TO THE
145600*    WORKING-STORAGE ITEM THAT COMPUTED IT.
145700*      RES-LCOE              WS-LCOE              (350)
145800*      RES-LCOE-PRE-TAX       WS-LCOE-PRE-TAX      (350)
145900*      RES-NPV                WS-NPV               (351)
146000*      RES-IRR-PCT/FLAG       WS-IRR-RESULT/SW     (360)
146100*      RES-PAYBACK-YEAR/FLAG  WS-PAYBACK-YEAR/SW   (341)
146200*      RES-POWER-MW           WS-POWER-MW          (320)
146300*      RES-ANNUAL-ENERGY-MWH  WS-ANNUAL-ENERGY-MWH (320)
146400*      RES-TOTAL-WELLS        WS-TOTAL-WELLS       (310)
146500*      RES-TOTAL-CAPEX ETC.   WS-TOTAL-CAPEX ETC.  (330)
146600 370-EDIT-RESULT.
146700*----------------------------------------------------------------*
146800*    MOVES THE WORKING-STORAGE ENGINE OUTPUTS (WS-CALC-FIELDS /
146900*    WS-DISCOUNT-FIELDS) INTO THE RES-RECORD-OUT LAYOUT.  RES-IRR-PCT
147000*    AND RES-PAYBACK-YEAR ARE ONLY MEANINGFUL WHEN THEIR MATCHING
147100*    FLAG IS 'Y' - 360 LEAVES WS-IRR-RESULT AT ZERO (NOT A TRUE
147200*    ZERO PERCENT IRR) WHEN THE BRACKET NEVER CHANGED SIGN, SO THE
147300*    FLAG, NOT THE VALUE, IS WHAT A READER OF THE RESULTS-FILE MUST
147400*    TEST.
147500     MOVE SCN-RUN-ID TO RES-RUN-ID.
147600     COMPUTE RES-LCOE         ROUNDED = WS-LCOE.
147700     COMPUTE RES-LCOE-PRE-TAX ROUNDED = WS-LCOE-PRE-TAX.
147800     COMPUTE RES-NPV          ROUNDED = WS-NPV.
147900*
148000     IF WS-IRR-SIGN-CHANGE
148100         COMPUTE RES-IRR-PCT ROUNDED = WS-IRR-RESULT
148200         MOVE 'Y' TO RES-IRR-FLAG
148300     ELSE
148400         MOVE ZEROS TO RES-IRR-PCT
148500         MOVE 'N' TO RES-IRR-FLAG
148600     END-IF.
148700*
148800     IF WS-PAYBACK-FOUND
148900         MOVE WS-PAYBACK-YEAR TO RES-PAYBACK-YEAR
149000         MOVE 'Y' TO RES-PAYBACK-FLAG
149100     ELSE
149200         MOVE ZEROS TO RES-PAYBACK-YEAR
149300         MOVE 'N' TO RES-PAYBACK-FLAG
149400     END-IF.
149500*
149600     COMPUTE RES-POWER-MW         ROUNDED = WS-POWER-MW.
149700     COMPUTE RES-ANNUAL-ENERGY-MWH ROUNDED = WS-ANNUAL-ENERGY-MWH.
149800     MOVE WS-TOTAL-WELLS TO RES-TOTAL-WELLS.
149900     COMPUTE RES-TOTAL-CAPEX        ROUNDED = WS-TOTAL-CAPEX.
150000     COMPUTE RES-ABOVE-GROUND-CAPEX ROUNDED = WS-ABOVE-GROUND-CAPEX.
150100     COMPUTE RES-SUBSURFACE-CAPEX   ROUNDED = WS-SUBSURFACE-CAPEX.
150200 370-EXIT.
150300     EXIT.
150400*----------------------------------------------------------------*
150500 380-WRITE-RESULT.
150600*----------------------------------------------------------------*
150700*    WRITE ERRORS ARE DISPLAYED BUT DO NOT STOP THE RUN - A BAD
150800*    RESULTS-FILE RECORD STILL LEAVES THE REPORT LINE AND COUNTS
150900*    INTACT, WHICH IS WHAT AN OPERATOR RERUNS FROM IF NEEDED.
151000     WRITE RES-RECORD-OUT.
151100     IF WS-RES-STATUS NOT = '00'
151200         DISPLAY 'TEACALC - RESULTS-FILE WRITE ERROR, STATUS='
151300                 WS-RES-STATUS
151400     END-IF.
151500*
151600     IF WS-DUMP-ON
151700         PERFORM Z0001-DUMP-RESULT THRU Z0001-EXIT
151800     END-IF.
151900 380-EXIT.
152000     EXIT.
152100*----------------------------------------------------------------*
152200 Z0001-DUMP-RESULT.
152300*----------------------------------------------------------------*
152400*    OPERATOR-REQUESTED SPOT DUMP - UPSI-0 ON - DW-0207.
152500     DISPLAY 'TEACALC - RESULT DUMP: ' RES-RAW-IMAGE.
152600 Z0001-EXIT.
152700     EXIT.
152800*----------------------------------------------------------------*
152900 700-CAPTURE-RUN-HISTORY.
153000*----------------------------------------------------------------*
153100*    NO STORED RUN TABLE - THE DETAIL LINE IS WRITTEN AS EACH
153200*    SCENARIO IS ACCEPTED; THE ONLY CARRIED TOTAL IS THE RUN
153300*    COUNT FOR THE TRAILER (NO CONTROL BREAK BY KEY).
153400     PERFORM 820-WRITE-DETAIL-LINE THRU 820-EXIT.
153500 700-EXIT.
153600     EXIT.
153700*----------------------------------------------------------------*
153800 800-INIT-REPORT.
153900*----------------------------------------------------------------*
154000*    RUN-LEVEL COUNTERS ZEROED ONCE AT THE TOP OF THE JOB - THIS IS
154100*    A SINGLE-PAGE-GROUP REPORT (NO CONTROL BREAK BY RUN-ID OR
154200*    DATE), SO THERE IS NO MID-RUN RESET OF THESE COUNTERS.
154300     MOVE ZEROS TO WS-RECORDS-READ.
154400     MOVE ZEROS TO WS-RUNS-PROCESSED.
154500     MOVE ZEROS TO WS-RECORDS-REJECTED.
154600     PERFORM 810-WRITE-PAGE-HEADER THRU 810-EXIT.
154700 800-EXIT.
154800     EXIT.
154900*----------------------------------------------------------------*
155000 810-WRITE-PAGE-HEADER.
155100*----------------------------------------------------------------*
155200*    TITLE AND COLUMN HEADINGS PRINT ONCE AT THE TOP OF THE RUN -
155300*    THERE IS NO PAGE-OVERFLOW TEST ON LINE-COUNT BECAUSE A RUN'S
155400*    WORTH OF SCENARIOS NEVER APPROACHES A PAGE LENGTH IN PRACTICE;
155500*    IF THAT CHANGES, THIS PARAGRAPH WOULD NEED TO BE PERFORMED
155600*    AGAIN FROM 820 ON A LINE-COUNT TEST, THE WAY OTHER REPORTS IN
155700*    THIS SHOP HANDLE MULTI-PAGE OUTPUT.
155800     WRITE REPORT-RECORD FROM WS-RPT-HEADER-1
155900         AFTER ADVANCING TOP-OF-FORM.
156000     IF WS-RPT-STATUS NOT = '00'
156100         DISPLAY 'TEACALC - REPORT-FILE WRITE ERROR, STATUS='
156200                 WS-RPT-STATUS
156300     END-IF.
156400*
156500     WRITE REPORT-RECORD FROM WS-RPT-HEADER-2
156600         AFTER ADVANCING 2 LINES.
156700     IF WS-RPT-STATUS NOT = '00'
156800         DISPLAY 'TEACALC - REPORT-FILE WRITE ERROR, STATUS='
156900                 WS-RPT-STATUS
157000     END-IF.
157100 810-EXIT.
157200     EXIT.
157300*----------------------------------------------------------------*
157400*    DETAIL-LINE COLUMN TO SOURCE-FIELD MAP - SEE RPTLAYT FOR THE
157500*    PRINT PICTURE OF EACH RPT-D-... ITEM NAMED HERE.
157600*      RPT-D-RUN-ID/MTPA/PCTSEQ/CAPFAC/LIFE/PWRPRC  FROM SCN-RECORD-IN
157700*      RPT-D-LCOE/NPV/WELLS/CAPEX                   FROM RES-RECORD-OUT
157800*      RPT-D-IRR/PYBK                               EDITED BELOW FROM
157900*                                                    RES-IRR-PCT/FLAG
158000*                                                    AND RES-PAYBACK-
158100*                                                    YEAR/FLAG
158200 820-WRITE-DETAIL-LINE.
158300*----------------------------------------------------------------*
158400*    PULLS SOME COLUMNS FROM THE SCENARIO RECORD (THE INPUTS THAT
158500*    DROVE THE RUN) AND SOME FROM THE RESULT RECORD (WHAT 300
158600*    COMPUTED) ONTO ONE PRINT LINE - THE ONLY PLACE THE TWO RECORDS
158700*    ARE SIDE BY SIDE.  IRR AND PAYBACK ARE EDITED HERE RATHER THAN
158800*    IN 370 BECAUSE THE RESULTS-FILE STORES THE RAW FRACTION/YEAR
158900*    VALUES FOR DOWNSTREAM PROGRAMS, WHILE THE REPORT WANTS A
159000*    HUMAN-READABLE PERCENT OR 'N/A'.
159100     MOVE SCN-RUN-ID              TO RPT-D-RUN-ID.
159200     MOVE SCN-CAPTURED-STORED-MTPA TO RPT-D-MTPA.
159300     MOVE SCN-PCT-SEQUESTERED     TO RPT-D-PCTSEQ.
159400     MOVE SCN-CAPACITY-FACTOR     TO RPT-D-CAPFAC.
159500     MOVE SCN-PROJECT-LIFE-YEARS  TO RPT-D-LIFE.
159600     MOVE SCN-POWER-PRICE         TO RPT-D-PWRPRC.
159700     MOVE RES-LCOE                TO RPT-D-LCOE.
159800     MOVE RES-NPV                 TO RPT-D-NPV.
159900*
160000     IF RES-IRR-FLAG = 'Y'
160100         COMPUTE WS-EDIT-IRR-PCT ROUNDED = RES-IRR-PCT * 100
160200         MOVE WS-EDIT-IRR-PCT TO WS-EDIT-IRR-TEMP
160300         MOVE WS-EDIT-IRR-TEMP TO RPT-D-IRR
160400     ELSE
160500         MOVE 'N/A' TO RPT-D-IRR
160600     END-IF.
160700*
160800     IF RES-PAYBACK-FLAG = 'Y'
160900         MOVE RES-PAYBACK-YEAR TO WS-EDIT-PYBK-TEMP
161000         MOVE WS-EDIT-PYBK-TEMP TO RPT-D-PYBK
161100     ELSE
161200         MOVE 'N/A' TO RPT-D-PYBK
161300     END-IF.
161400*
161500     MOVE WS-TOTAL-WELLS    TO RPT-D-WELLS.
161600     MOVE RES-TOTAL-CAPEX   TO RPT-D-CAPEX.
161700*
161800     WRITE REPORT-RECORD FROM WS-RPT-DETAIL-LINE
161900         AFTER ADVANCING 1 LINE.
162000     IF WS-RPT-STATUS NOT = '00'
162100         DISPLAY 'TEACALC - REPORT-FILE WRITE ERROR, STATUS='
162200                 WS-RPT-STATUS
162300     END-IF.
162400 820-EXIT.
162500     EXIT.
162600*----------------------------------------------------------------*
162700 830-WRITE-ERROR-LINE.
162800*----------------------------------------------------------------*
162900*    WS-REJECT-FIELD AND WS-REJECT-VALUE WERE SET BY WHICHEVER 21X
163000*    CHECK PARAGRAPH FAILED (VIA 295) - ONLY THE FIRST FAILURE ON A
163100*    GIVEN SCENARIO IS EVER REPORTED, SINCE 200'S SHORT-CIRCUIT
163200*    CHAIN STOPS CHECKING AS SOON AS ONE FIELD FAILS.
163300     MOVE SCN-RUN-ID        TO RPT-E-RUN-ID.
163400     MOVE WS-REJECT-FIELD   TO RPT-E-FIELD-NAME.
163500     MOVE WS-REJECT-VALUE   TO RPT-E-FIELD-VALUE.
163600*
163700     WRITE REPORT-RECORD FROM WS-RPT-ERROR-LINE
163800         AFTER ADVANCING 1 LINE.
163900     IF WS-RPT-STATUS NOT = '00'
164000         DISPLAY 'TEACALC - REPORT-FILE WRITE ERROR, STATUS='
164100                 WS-RPT-STATUS
164200     END-IF.
164300 830-EXIT.
164400     EXIT.
164500*----------------------------------------------------------------*
164600 900-WRITE-TRAILER.
164700*----------------------------------------------------------------*
164800*    THREE CONTROL TOTALS, NOT ONE - RECORDS READ MUST EQUAL RUNS
164900*    PROCESSED PLUS RECORDS REJECTED OR THE RUN DROPPED A RECORD
165000*    SOMEWHERE BETWEEN 110 AND 120.  THIS IS THE FIRST THING
165100*    311-ACCT CHECKS BEFORE TRUSTING THE REPORT'S DETAIL LINES.
165200     MOVE 'RUNS PROCESSED'     TO RPT-T-LABEL.
165300     MOVE WS-RUNS-PROCESSED    TO RPT-T-COUNT.
165400     WRITE REPORT-RECORD FROM WS-RPT-TRAILER-LINE
165500         AFTER ADVANCING 2 LINES.
165600*
165700     MOVE 'RECORDS READ'       TO RPT-T-LABEL.
165800     MOVE WS-RECORDS-READ      TO RPT-T-COUNT.
165900     WRITE REPORT-RECORD FROM WS-RPT-TRAILER-LINE
166000         AFTER ADVANCING 1 LINE.
166100*
166200     MOVE 'RECORDS REJECTED'   TO RPT-T-LABEL.
166300     MOVE WS-RECORDS-REJECTED  TO RPT-T-COUNT.
166400     WRITE REPORT-RECORD FROM WS-RPT-TRAILER-LINE
166500         AFTER ADVANCING 1 LINE.
166600*
166700     IF WS-RPT-STATUS NOT = '00'
166800         DISPLAY 'TEACALC - REPORT-FILE WRITE ERROR, STATUS='
166900                 WS-RPT-STATUS
167000     END-IF.
167100 900-EXIT.
167200     EXIT.
167300*----------------------------------------------------------------*
167400 400-CLOSE-FILES.
167500*----------------------------------------------------------------*
167600*    NO STATUS CHECK ON CLOSE - BY THE TIME WE GET HERE THE RUN HAS
167700*    ALREADY WRITTEN ITS TRAILER AND IS ENDING NORMALLY; A CLOSE
167800*    FAILURE AT THIS POINT CANNOT UNDO WORK ALREADY COMMITTED TO
167900*    THE OUTPUT FILES.
168000     CLOSE SCENARIO-FILE.
168100     CLOSE RESULTS-FILE.
168200     CLOSE REPORT-FILE.
168300 400-EXIT.
168400     EXIT.
