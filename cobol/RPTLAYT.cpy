000100******************************************************************
000200* COPYBOOK:  RPTLAYT
000300* AUTHOR:    P. NAKASHIMA
000400* PURPOSE:   RUN-HISTORY PRINT LINE GROUPS FOR THE DUALWELL TEA
000500*            BATCH CALCULATOR, 132-COLUMN PRINT FILE.  EACH GROUP
000600*            IS ITS OWN STORAGE (NOT A REDEFINITION OF ANOTHER)
000700*            SO THE LITERAL COLUMN HEADINGS SURVIVE FOR THE LIFE
000800*            OF THE RUN; TEACALC WRITES REPORT-RECORD FROM
000900*            WHICHEVER GROUP APPLIES.
001000******************************************************************
001100*    CHANGE LOG
001200*    06-11-1996  PJN  ORIGINAL COPYBOOK - TICKET DW-0012
001300*    03-03-1997  PJN  ADDED ERROR-LINE LAYOUT - TICKET DW-0031
001400*    11-01-1999  RAT  Y2K REVIEW - NO DATE FIELDS PRINTED
001500*    27-08-2002  MKO  ADDED IRR/PAYBACK COLUMNS - DW-0203         DW0203
001510*    19-04-2012  SNK  WIDENED RPT-D-LCOE TO -ZZ,ZZZ,ZZ9.99 TO
001520*                     MATCH NPV/CAPEX - A LOW-GENERATION RUN HAD
001530*                     BEEN PRINTING ASTERISKS IN THE LCOE COLUMN
001540*                     - DW-0325
001600******************************************************************
001700*    PAGE-HEADER LINE - TITLE BANNER, WRITTEN ONCE AT 810.
001710*    CENTERED BY FILLER PADDING ON BOTH SIDES RATHER THAN A
001720*    COMPUTED STARTING COLUMN - THE TITLE NEVER CHANGES LENGTH
001730*    SO THE PAD WAS HAND-FIGURED ONCE WHEN THE COPYBOOK WAS
001740*    WRITTEN AND HAS NEVER NEEDED TO MOVE.
001800 01  WS-RPT-HEADER-1.
001900     05  FILLER                      PIC X(40) VALUE SPACES.
002000     05  RPT-H1-TITLE                PIC X(26)
002100             VALUE 'DUALWELL TEA - RUN HISTORY'.
002200     05  FILLER                      PIC X(66) VALUE SPACES.
002300*
002400*    COLUMN-HEADING LINE - WRITTEN ONCE AFTER THE TITLE.
002500 01  WS-RPT-HEADER-2.
002600     05  FILLER                      PIC X(01) VALUE SPACES.
002700     05  RPT-H2-RUN-ID               PIC X(09) VALUE 'RUN-ID'.
002800     05  RPT-H2-MTPA                 PIC X(09) VALUE 'CO2 MTPA'.
002900     05  RPT-H2-PCTSEQ               PIC X(08) VALUE 'PCT SEQ'.
003000     05  RPT-H2-CAPFAC               PIC X(08) VALUE 'CAP FAC'.
003100     05  RPT-H2-LIFE                 PIC X(07) VALUE 'LIFE'.
003200     05  RPT-H2-PWRPRC               PIC X(10) VALUE 'PWR PRICE'.
003300     05  RPT-H2-LCOE                 PIC X(12) VALUE 'LCOE $/MWH'.
003400     05  RPT-H2-NPV                  PIC X(14) VALUE 'NPV $M'.
003500     05  RPT-H2-IRR                  PIC X(10) VALUE 'IRR PCT'.
003600     05  RPT-H2-PYBK                 PIC X(09) VALUE 'PAYBACK'.
003700     05  RPT-H2-WELLS                PIC X(08) VALUE 'WELLS'.
003800     05  RPT-H2-CAPEX                PIC X(14) VALUE 'TOTAL CAPEX'.
003900     05  FILLER                      PIC X(13) VALUE SPACES.
004000*
004100*    DETAIL LINE - ONE PER ACCEPTED SCENARIO.  RPT-D-LCOE AND
004110*    RPT-D-NPV/RPT-D-CAPEX SHARE THE SAME -ZZ,ZZZ,ZZ9.99
004120*    PICTURE (8 INTEGER DIGITS) SO A LARGE-CAPEX RUN CANNOT
004130*    OVERFLOW ONE COLUMN WHILE THE OTHERS STILL FIT - DW-0325
004140*    WIDENED LCOE TO MATCH AFTER A RUN WITH A VERY LOW
004150*    DISCOUNTED-GENERATION DENOMINATOR PRINTED ASTERISKS.
004200 01  WS-RPT-DETAIL-LINE.
004300     05  FILLER                      PIC X(01) VALUE SPACES.
004400     05  RPT-D-RUN-ID                PIC X(09).
004500     05  RPT-D-MTPA                  PIC Z9.9999.
004600     05  FILLER                      PIC X(02) VALUE SPACES.
004700     05  RPT-D-PCTSEQ                PIC Z.9999.
004800     05  FILLER                      PIC X(02) VALUE SPACES.
004900     05  RPT-D-CAPFAC                PIC Z.9999.
005000     05  FILLER                      PIC X(02) VALUE SPACES.
005100     05  RPT-D-LIFE                  PIC ZZ9.
005200     05  FILLER                      PIC X(04) VALUE SPACES.
005300     05  RPT-D-PWRPRC                PIC ZZZ9.99.
005400     05  FILLER                      PIC X(02) VALUE SPACES.
005500     05  RPT-D-LCOE                  PIC -ZZ,ZZZ,ZZ9.99.
005600     05  FILLER                      PIC X(01) VALUE SPACES.
005700     05  RPT-D-NPV                   PIC -ZZ,ZZZ,ZZ9.99.
005800     05  FILLER                      PIC X(01) VALUE SPACES.
005810*    'N/A' PRINTS HERE WHEN THE BISECTION IN TEACALC 360 NEVER
005820*    FOUND A SIGN CHANGE - SEE IRR-FLAG ON RESLAYT.
005900     05  RPT-D-IRR                   PIC X(09).
006000     05  FILLER                      PIC X(01) VALUE SPACES.
006100     05  RPT-D-PYBK                  PIC X(07).
006200     05  FILLER                      PIC X(03) VALUE SPACES.
006300     05  RPT-D-WELLS                 PIC ZZZZ9.
006400     05  FILLER                      PIC X(02) VALUE SPACES.
006500     05  RPT-D-CAPEX                 PIC -ZZ,ZZZ,ZZ9.99.
006600     05  FILLER                      PIC X(10) VALUE SPACES.
006700*
006800*    ERROR LINE - ONE PER REJECTED SCENARIO.
006900 01  WS-RPT-ERROR-LINE.
007000     05  FILLER                      PIC X(01) VALUE SPACES.
007100     05  RPT-E-LITERAL               PIC X(14) VALUE '*** REJECT ***'.
007200     05  RPT-E-RUN-ID                PIC X(10).
007300     05  RPT-E-FIELD-LIT             PIC X(07) VALUE 'FIELD: '.
007400     05  RPT-E-FIELD-NAME            PIC X(24).
007500     05  RPT-E-VALUE-LIT             PIC X(08) VALUE 'VALUE: '.
007600     05  RPT-E-FIELD-VALUE           PIC X(18).
007700     05  FILLER                      PIC X(50) VALUE SPACES.
007800*
007900*    TRAILER LINE - THE ONLY CONTROL TOTALS ON THIS REPORT.
008000 01  WS-RPT-TRAILER-LINE.
008100     05  FILLER                      PIC X(01) VALUE SPACES.
008200     05  RPT-T-LABEL                 PIC X(20).
008300     05  RPT-T-COUNT                 PIC ZZZ,ZZ9.
008400     05  FILLER                      PIC X(104) VALUE SPACES.
