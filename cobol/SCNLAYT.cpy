000100******************************************************************
000200* COPYBOOK:  SCNLAYT
000300* AUTHOR:    P. NAKASHIMA
000400* PURPOSE:   SCENARIO INPUT RECORD FOR THE DUALWELL TEA BATCH
000500*            CALCULATOR.  ONE RECORD PER GEOTHERMAL/CO2 SCENARIO,
000600*            176 BYTES, FIXED COLUMNS, LINE SEQUENTIAL.
000700******************************************************************
000800*    CHANGE LOG
000900*    03-11-1996  PJN  ORIGINAL COPYBOOK - TICKET DW-0012
001000*    14-02-1997  PJN  WIDENED MAX-INJ-RATE-WELL PER ENGRG REVIEW
001100*    22-09-1998  RAT  ADDED REFERENCE-POWER-MWE (CARRIED, UNUSED)
001200*    11-01-1999  RAT  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD
001300*    19-06-2001  MKO  ADDED TAX-CREDIT-45Q/CARBON-PRICE            DW0147
001400******************************************************************
001500 01  SCN-RECORD-IN.
001510     05  SCN-RUN-ID                  PIC X(08).
001520*    RESERVOIR/CO2 STREAM AND WELLFIELD SIZING GROUP - DRIVES
001530*    TEACALC PARAGRAPH 310.
001600     05  SCN-CAPTURED-STORED-MTPA    PIC S9(3)V9(4).
001700     05  SCN-PCT-SEQUESTERED         PIC S9(1)V9(4).
001800     05  SCN-MAX-INJ-RATE-WELL       PIC S9(4)V9(2).
001900     05  SCN-THERMAL-EXTRACT         PIC S9(2)V9(4).
001910     05  SCN-THERMAL-EFF             PIC S9(1)V9(4).
001920*    PLANT PERFORMANCE AND FINANCING ASSUMPTIONS - CAPACITY-
001930*    FACTOR FEEDS 320, THE REST FEED THE DISCOUNTING IN 341/350.
002000     05  SCN-CAPACITY-FACTOR         PIC S9(1)V9(4).
002100     05  SCN-COST-OF-CAPITAL         PIC S9(1)V9(4).
002200     05  SCN-PROJECT-LIFE-YEARS      PIC 9(3).
002300     05  SCN-CAPEX-ESCALATION        PIC S9(2)V9(4).
002400     05  SCN-TAX-RATE                PIC S9(1)V9(4).
002410*    MARKET AND INCENTIVE PRICES - CARBON-PRICE AND TAX-CREDIT-
002420*    45Q TOGETHER DRIVE THE TWO NON-ELECTRICITY REVENUE LINES
002430*    IN 341.
002500     05  SCN-CARBON-PRICE            PIC S9(4)V9(2).
002600     05  SCN-CO2-COST                PIC S9(4)V9(2).
002700     05  SCN-TAX-CREDIT-45Q          PIC S9(4)V9(2).
002800     05  SCN-POWER-PRICE             PIC S9(4)V9(2).
002810*    CAPEX GROUP - ABOVE-GROUND-CAPEX-BASE AND THE WELL-COST
002820*    FIELDS BELOW ARE SUMMED IN 330.
002900     05  SCN-ABOVE-GROUND-CAPEX-BASE PIC S9(5)V9(2).
002910*    CARRIED FOR COMPATIBILITY WITH THE UPSTREAM FEASIBILITY-
002920*    STUDY EXTRACT THAT BUILDS THIS FILE - NOT READ BY ANY
002930*    TEACALC PARAGRAPH (DW-0101 Y2K REVIEW CONFIRMED IT IS SAFE
002940*    TO LEAVE CARRIED RATHER THAN DROP THE COLUMN AND RENUMBER
002950*    FILLER).
003000     05  SCN-REFERENCE-POWER-MWE     PIC S9(4)V9(2).
003100     05  SCN-DRILL-COST-WELL         PIC S9(3)V9(3).
003200     05  SCN-STIM-COST-WELL          PIC S9(3)V9(3).
003300     05  SCN-EXPLORATION-COST        PIC S9(4)V9(2).
003310*    OPERATING-COST GROUP - FEEDS 335.
003400     05  SCN-ANNUAL-SALARIES         PIC S9(3)V9(3).
003500     05  SCN-MAINT-PER-WELL          PIC S9(2)V9(4).
003600     05  SCN-OPEX-PER-MW             PIC S9(2)V9(4).
003700     05  SCN-REDRILL-PER-WELL        PIC S9(2)V9(4).
003800     05  FILLER                      PIC X(36).
004100*
004200*    RAW-IMAGE REDEFINITION - USED ONLY TO ECHO THE OFFENDING
004300*    INPUT LINE VERBATIM ON AN ERROR LINE WHEN A FIELD FAILS
004400*    RANGE EDITING (SEE TEACALC PARAGRAPH 290-REJECT-RECORD).
004500 01  SCN-RECORD-RAW REDEFINES SCN-RECORD-IN.
004600     05  SCN-RAW-IMAGE               PIC X(176).
