000100******************************************************************
000200* COPYBOOK:  RESLAYT
000300* AUTHOR:    P. NAKASHIMA
000400* PURPOSE:   RESULT OUTPUT RECORD FOR THE DUALWELL TEA BATCH
000500*            CALCULATOR.  ONE RECORD PER ACCEPTED SCENARIO.
000600******************************************************************
000700*    CHANGE LOG
000800*    05-11-1996  PJN  ORIGINAL COPYBOOK - TICKET DW-0012
000900*    03-03-1997  PJN  SPLIT TOTAL-CAPEX INTO ABOVE-GROUND/SUBSURFACE
001000*    11-01-1999  RAT  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD
001100*    27-08-2002  MKO  ADDED IRR-FLAG / PAYBACK-FLAG - DW-0203     DW0203  
001200******************************************************************
001300 01  RES-RECORD-OUT.
001400     05  RES-RUN-ID                  PIC X(08).
001410*    FINANCIAL METRICS - WRITTEN BY TEACALC PARAGRAPH 370 FROM
001420*    WS-DISCOUNT-FIELDS/WS-IRR-FIELDS.
001500     05  RES-LCOE                    PIC S9(7)V9(2).
001600     05  RES-LCOE-PRE-TAX            PIC S9(7)V9(2).
001700     05  RES-NPV                     PIC S9(7)V9(2).
001710*    RAW FRACTION, NOT A PERCENT (0.0823 = 8.23 PERCENT) -
001720*    DOWNSTREAM PROGRAMS THAT READ THIS FILE MUST SCALE IT
001730*    THEMSELVES.  ONLY MEANINGFUL WHEN IRR-FLAG = 'Y' - SEE
001740*    DW-0318 IN TEACALC'S CHANGE LOG FOR WHY THE RUN-HISTORY
001750*    REPORT SCALES THIS BY 100 BEFORE PRINTING IT WHILE THIS
001760*    RECORD DOES NOT.
001800     05  RES-IRR-PCT                 PIC S9(3)V9(4).
001900     05  RES-IRR-FLAG                PIC X(01).
002000     05  RES-PAYBACK-YEAR            PIC 9(03).
002100     05  RES-PAYBACK-FLAG            PIC X(01).
002110*    PLANT-SIZING AND CAPEX RESULTS - FROM WS-CALC-FIELDS (300).
002200     05  RES-POWER-MW                PIC S9(5)V9(3).
002300     05  RES-ANNUAL-ENERGY-MWH       PIC S9(9)V9(1).
002400     05  RES-TOTAL-WELLS             PIC 9(05).
002500     05  RES-TOTAL-CAPEX             PIC S9(7)V9(2).
002600     05  RES-ABOVE-GROUND-CAPEX      PIC S9(7)V9(2).
002700     05  RES-SUBSURFACE-CAPEX        PIC S9(7)V9(2).
002800     05  FILLER                      PIC X(03).
002900*
003000*    RAW-IMAGE REDEFINITION - USED WHEN THE RESULTS FILE IS
003100*    SPOT-DUMPED TO THE OPERATOR CONSOLE (SEE TEACALC PARAGRAPH
003200*    Z0001-DUMP-RESULT, INVOKED UNDER UPSI-0).
003300 01  RES-RECORD-RAW REDEFINES RES-RECORD-OUT.
003400     05  RES-RAW-IMAGE               PIC X(100).
